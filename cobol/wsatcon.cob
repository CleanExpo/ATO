000100*>*******************************************
000200*>                                          *
000300*>  Working Storage - AT System Rates,     *
000400*>   Thresholds & Deduction-Type Table     *
000500*>*******************************************
000600*> Rates per the ATO rules in force for FY2024-25 - review
000700*> each July for rate changes (esp Div7A benchmark interest).
000800*>
000900*> 19/11/25 vbc - Created, table shape lifted from the payroll
001000*>                deduction-rates copybook.
001100*> 28/11/25 vbc - Added Ded-Ref-Table - legislative references.
001200*>
001300 01  AT-Rates.
001400     03  AT-Rnd-Offset-Rate       pic 9v999    comp-3  value .435.
001500     03  AT-Sb-Tax-Rate           pic 9v99     comp-3  value .25.
001600     03  AT-Std-Tax-Rate          pic 9v99     comp-3  value .30.
001700     03  AT-Div7A-Rate            pic 9v9999   comp-3  value .0877.
001800     03  AT-Writeoff-Threshold    pic 9(7)v99  comp-3  value 20000.00.
001900     03  AT-High-Value-Threshold  pic 9(7)v99  comp-3  value 500.00.
002000     03  AT-Min-Rnd-Confidence    pic s9(3)v99 comp-3  value 70.
002100     03  AT-Tolerance             pic 9v99     comp-3  value .02.
002150     03  filler                   pic x(4).
002200*>
002300 01  AT-Ded-Ref-Table-Entries    pic 99        comp    value 9.
002400*>
002500*> Loaded this way so the table can be listed/changed as plain
002600*> text without disturbing the program that searches it.
002700*>
002800 01  AT-Ded-Ref-Values.
002900     03  filler  pic x(55) value
003000         "general_business_expense Section 8-1 ITAA 1997         ".
003100     03  filler  pic x(55) value
003200         "professional_fees        Section 8-1 ITAA 1997         ".
003300     03  filler  pic x(55) value
003400         "home_office              Section 8-1 ITAA 1997         ".
003500     03  filler  pic x(55) value
003600         "vehicle                  Section 8-1 ITAA 1997         ".
003700     03  filler  pic x(55) value
003800         "travel                   Section 8-1 ITAA 1997         ".
003900     03  filler  pic x(55) value
004000         "instant_writeoff         Section 40-82 ITAA 1997       ".
004100     03  filler  pic x(55) value
004200         "depreciation             Division 40 ITAA 1997         ".
004300     03  filler  pic x(55) value
004400         "software                 Section 40-30 ITAA 1997       ".
004500     03  filler  pic x(55) value
004600         "capital_works            Division 43 ITAA 1997         ".
004700*>
004800 01  AT-Ded-Ref-Table  redefines  AT-Ded-Ref-Values.
004900     03  AT-Ded-Ref               occurs 9  indexed by AT-DR-Ix.
005000         05  AT-DR-Type          pic x(25).
005100         05  AT-DR-Reference     pic x(30).
