000100*> 18/11/25 vbc - Created for AT system build.
000200*>
000300     select              AT-Yrbal-File
000400         assign          to "ATYRBAL-IN"
000500         organization    is sequential
000600         access mode     is sequential
000700         file status     is AT-Yrbal-Status.
