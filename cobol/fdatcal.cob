000100*>*******************************************
000200*>                                          *
000300*>  Record Definition For The Calculation  *
000400*>   Validation Input File                 *
000500*>     Discriminated By Calc-Type          *
000600*>*******************************************
000700*> One fixed record per calculation to validate. Amount-slot
000800*> meanings depend on Calc-Type - see Business Rules doc.
000900*>
001000*> 18/11/25 vbc - Created for AT system build.
001100*> 27/11/25 vbc - Renamed Calc-Amt table entries to discrete
001200*>                fields - easier to trace back to the rules.
001300*>
001400 fd  AT-Calc-File
001500     record contains 141 characters.
001600*>
001700 01  AT-Calc-Record.
001800     03  CALC-Id               pic x(10).
001900     03  CALC-Type             pic x(10).
002000         88  CALC-Is-Rnd             value "RND".
002100         88  CALC-Is-Corptax         value "CORPTAX".
002200         88  CALC-Is-Div7A           value "DIV7A".
002300         88  CALC-Is-Loss            value "LOSS".
002400         88  CALC-Is-Deduction       value "DEDUCTION".
002500         88  CALC-Is-Finyear         value "FINYEAR".
002600     03  CALC-Small-Bus        pic x.
002700         88  CALC-Is-Small-Bus       value "Y".
002800     03  CALC-Amt-1            pic s9(11)v99  comp-3.
002900     03  CALC-Amt-2            pic s9(11)v99  comp-3.
003000     03  CALC-Amt-3            pic s9(11)v99  comp-3.
003100     03  CALC-Amt-4            pic s9(11)v99  comp-3.
003200     03  CALC-Amt-5            pic s9(11)v99  comp-3.
003300     03  CALC-Amt-6            pic s9(11)v99  comp-3.
003400     03  CALC-Pct              pic s9(3)v99   comp-3.
003500     03  CALC-Flag-1           pic x.
003510         88  CALC-Flag-1-Agree       value "Y".
003520         88  CALC-Flag-1-Cot         value "Y".
003530         88  CALC-Flag-1-Full        value "Y".
003600     03  CALC-Flag-2           pic x.
003610         88  CALC-Flag-2-Compliant   value "Y".
003620         88  CALC-Flag-2-Sbt         value "Y".
003630         88  CALC-Flag-2-Private     value "Y".
003700     03  CALC-Flag-3           pic x.
003710         88  CALC-Flag-3-Cfwd        value "Y".
003800     03  CALC-Flag-4           pic x.
003900     03  CALC-Text             pic x(25).
004000     03  CALC-Date-1           pic 9(8)       comp.
004100     03  CALC-Date-2           pic 9(8)       comp.
004200     03  filler                pic x(38).
