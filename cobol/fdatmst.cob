000100*>*******************************************
000200*>                                          *
000300*>  Print File - Master Transaction List   *
000400*>*******************************************
000500*>
000600*> 18/11/25 vbc - Created for AT system build.
000700*>
000800 fd  AT-Master-File
000900     record contains 200 characters.
001000*>
001100 01  AT-Master-Line            pic x(200).
