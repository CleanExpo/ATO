000100*>****************************************************************
000200*>                                                               *
000300*>           Accountant Report Generator - Transaction          *
000400*>           Listing, Exception & Summary Reports               *
000500*>                                                               *
000600*>****************************************************************
000700*>
000800 identification          division.
000900*>===============================
001000*>
001100      program-id.        at000.
001200*>**
001300      author.            V B Coen.
001400*>**
001500      installation.      Applewood Computers Accounting System.
001600*>**
001700      date-written.      18/11/1987.
001800*>**
001900      date-compiled.
002000*>**
002100      security.          Copyright (C) 1987-2026 & later,
002200*>                       V B Coen.
002300*>                       Distributed under the GNU General Public
002400*>                       License. See the file COPYING for details.
002500*>**
002600*>    Remarks.           Reads the analysed-transaction file and
002700*>                       produces the seven accountant reports -
002800*>                       master list, high-value deductions, R&D
002900*>                       candidates, FBT review, Div 7A review and
003000*>                       the two summaries - plus a console
003100*>                       grand-total and the duplicate-transaction-
003200*>                       ID half of the data integrity check.
003300*>
003400*>                       One pass of the Txn file builds a WS
003500*>                       table; the high-value & R&D listings are
003600*>                       picked off & sorted from that table, no
003700*>                       second read of the input is needed.
003800*>**
003900*>    Version.           See Prog-Name in WS.
004000*>**
004100*>    Called Modules.    None.
004200*>**
004300*>    Functions Used.    None - sorting done with a plain bubble
004400*>                       pass over a WS table, same as we'd do it
004500*>                       for a stock re-order listing.
004600*>**
004700*>    Error messages used.  None - this program does not abort; an
004800*>                       oversize input simply stops loading new
004900*>                       entries into the tables (see AA040).
005000*>**
005100*> Changes:
005200*> 18/11/87 drw - 1.0.00 Created - lifted the open/close & heading
005300*>                       shape from the vacation print run.
005400*> 22/11/25 vbc -    .01 Added the high-value & R&D exception
005500*>                       listings and the two summaries.
005600*> 28/11/25 vbc -    .02 Added console grand-total at request of
005700*>                       J Wernham (finance).
005800*> 09/12/25 vbc -    .03 Added TXN-ID duplicate check & the VALRPT
005900*>                       line for it - ticket AT-0014.
006000*> 14/01/26 vbc -    .04 FBT/Div 7A flags now show "YES - REVIEW"
006100*>                       on the master list, not just "Yes" - the
006200*>                       accountants kept missing them.
006300*>**
006400*>*************************************************************************
006500*>
006600*> Copyright Notice.
006700*> ****************
006800*>
006900*> This notice supersedes all prior copyright notices & was updated 2024-04-16.
007000*>
007100*> These files and programs are part of the Applewood Computers Accounting
007200*> System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
007300*>
007400*> This program is now free software; you can redistribute it and/or modify it
007500*> under the terms listed here and of the GNU General Public License as
007600*> published by the Free Software Foundation; version 3 and later as revised
007700*> for PERSONAL USAGE ONLY and that includes for use within a business but
007800*> EXCLUDES repackaging or for Resale, Rental or Hire in ANY way.
007900*>
008000*> ACAS is distributed in the hope that it will be useful, but WITHOUT
008100*> ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
008200*> FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
008300*> for more details.
008400*>
008500*> You should have received a copy of the GNU General Public License along
008600*> with ACAS; see the file COPYING.  If not, write to the Free Software
008700*> Foundation, 59 Temple Place, Suite 330, Boston, MA 02111-1307 USA.
008800*>
008900*>*************************************************************************
009000*>
009100 environment              division.
009200*>================================
009300*>
009400 copy  "envdiv.cob".
009500 input-output             section.
009600*>-------------------------------
009700*>
009800 file-control.
009900*>
010000     copy  "selattxn.cob".
010100     copy  "selatmst.cob".
010200     copy  "selatexc.cob".
010300     copy  "selatsum.cob".
010400     copy  "selatval.cob".
010500*>
010600 data                     division.
010700*>================================
010800 file                     section.
010900*>-----------------------
011000*>
011100 copy  "fdattxn.cob".
011200 copy  "fdatmst.cob".
011300 copy  "fdatexc.cob".
011400 copy  "fdatsum.cob".
011500 copy  "fdatval.cob".
011600*>
011700 working-storage section.
011800*>-----------------------
011900*>
012000 77  Prog-Name             pic x(16)  value "AT000 (1.0.04)".
012100*>
012200 copy  "wsatcon.cob".
012300*>
012400 01  WS-File-Statuses.
012500     03  AT-Txn-Status         pic xx.
012600     03  AT-Master-Status      pic xx.
012700     03  AT-Except-Status      pic xx.
012800     03  AT-Summary-Status     pic xx.
012900     03  AT-Valid-Status       pic xx.
013000     03  filler                pic x(8).
013100*>
013200 77  WS-Max-Txn            pic 9(4)  comp  value 1500.
013300 77  WS-Max-Fy             pic 99    comp  value 20.
013400 77  WS-Max-Cat            pic 99    comp  value 40.
013500*>
013600*> Working table built from one pass of AT-Txn-File.  Holds only
013700*> the fields any of the seven reports actually prints or totals -
013800*> Desc, Cat-Conf & Rnd-Reason are on the input record but not
013900*> carried here, there being no report that shows them.
014000*>
014100 01  AT-Txn-Table.
014200     03  WS-TT-Entry           occurs 1500 times.
014300         05  WS-TT-Fin-Year        pic x(9).
014400         05  WS-TT-Date            pic 9(8)       comp.
014500         05  WS-TT-Id              pic x(20).
014600         05  WS-TT-Supplier        pic x(30).
014700         05  WS-TT-Amount          pic s9(11)v99  comp-3.
014800         05  WS-TT-Category        pic x(25).
014900         05  WS-TT-Deduct-Type     pic x(25).
015000         05  WS-TT-Claimable       pic s9(11)v99  comp-3.
015100         05  WS-TT-Deduct-Conf     pic s9(3)v99   comp-3.
015200         05  WS-TT-Fully-Deduct    pic x.
015300         05  WS-TT-Rnd-Cand        pic x.
015400         05  WS-TT-Rnd-Conf        pic s9(3)v99   comp-3.
015500         05  WS-TT-Rnd-Act-Type    pic x(15).
015600         05  WS-TT-Meets-Div355    pic x.
015700         05  WS-TT-D355-Outcome    pic x.
015800         05  WS-TT-D355-System     pic x.
015900         05  WS-TT-D355-Newknow    pic x.
016000         05  WS-TT-D355-Scimeth    pic x.
016100         05  WS-TT-FBT-Flag        pic x.
016200         05  WS-TT-Div7A-Flag      pic x.
016300         05  WS-TT-Req-Doc         pic x.
016400         05  WS-TT-Notes           pic x(80).
016500     03  filler                pic x(4).
016600*>
016700*> Index tables for the two sorted exception listings - we sort
016800*> the subscript, not the data, same trick the stock valuation
016900*> re-order listing used to use on the old S3 box.
017000*>
017100 01  AT-Hv-Index-Table.
017200     03  WS-HV-Ix-Entry        occurs 1500 times  pic 9(4)  comp.
017300     03  filler                pic x(4).
017400 77  WS-Hv-Count           pic 9(4)  comp  value zero.
017500*>
017600 01  AT-Rd-Index-Table.
017700     03  WS-RD-Ix-Entry        occurs 1500 times  pic 9(4)  comp.
017800     03  filler                pic x(4).
017900 77  WS-Rd-Count           pic 9(4)  comp  value zero.
018000*>
018100*> Financial-year & category control-break accumulators.
018200*>
018300 01  AT-Fy-Summary-Table.
018400     03  WS-FY-Entry           occurs 20 times.
018500         05  WS-FY-Label           pic x(9).
018600         05  WS-FY-Count           pic 9(7)       comp.
018700         05  WS-FY-Amount          pic s9(11)v99  comp-3.
018800         05  WS-FY-Claimable       pic s9(11)v99  comp-3.
018900         05  WS-FY-Rnd-Count       pic 9(7)       comp.
019000         05  WS-FY-Fbt-Count       pic 9(7)       comp.
019100         05  WS-FY-Div7a-Count     pic 9(7)       comp.
019200     03  filler                pic x(4).
019300 77  WS-Fy-Entries         pic 99    comp  value zero.
019400*>
019500 01  AT-Cat-Summary-Table.
019600     03  WS-CAT-Entry          occurs 40 times.
019700         05  WS-CAT-Label          pic x(25).
019800         05  WS-CAT-Count          pic 9(7)       comp.
019900         05  WS-CAT-Amount         pic s9(11)v99  comp-3.
020000         05  WS-CAT-Claimable      pic s9(11)v99  comp-3.
020100     03  filler                pic x(4).
020200 77  WS-Cat-Entries        pic 99    comp  value zero.
020300*>
020400*> Report-title table, loaded via redefines the same way AT040
020500*> loads its days-in-month table - keeps the wording out of the
020600*> Procedure Division so the accountants can have it reworded
020700*> without touching logic.  Entry 1 is the run banner, 2-8 are
020800*> the report titles in spec order.
020900*>
021000 01  WS-Rpt-Title-Vals.
021100     03  filler  pic x(40)
021200         value  "ATO TRANSACTION COMPLIANCE BATCH".
021300     03  filler  pic x(40)
021400         value  "MASTER TRANSACTION LISTING".
021500     03  filler  pic x(40)
021600         value  "HIGH-VALUE DEDUCTIONS - OVER $500".
021700     03  filler  pic x(40)
021800         value  "RESEARCH & DEVELOPMENT CANDIDATES".
021900     03  filler  pic x(40)
022000         value  "FRINGE BENEFITS TAX REVIEW".
022100     03  filler  pic x(40)
022200         value  "DIVISION 7A LOAN REVIEW".
022300     03  filler  pic x(40)
022400         value  "SUMMARY BY FINANCIAL YEAR".
022500     03  filler  pic x(40)
022600         value  "SUMMARY BY EXPENSE CATEGORY".
022700 01  WS-Rpt-Titles  redefines  WS-Rpt-Title-Vals.
022800     03  WS-Rpt-Title          occurs 8  pic x(40).
022900*>
023000*> Split out a CCYYMMDD date for display - same shape as the one
023100*> in AT040, kept local here so this program does not have to
023200*> call out just to print a date on a report line.
023300*>
023400 77  WS-Fmt-Date-In        pic 9(8)  comp.
023500*>
023600 01  WS-Date-Work.
023700     03  WS-DW-CCYY            pic 9(4).
023800     03  WS-DW-MM              pic 99.
023900     03  WS-DW-DD              pic 99.
024000 01  WS-Date-Work9  redefines  WS-Date-Work  pic 9(8).
024100*>
024200 01  WS-Date-Disp.
024300     03  WS-DD-DD              pic 99.
024400     03  WS-DD-Sl1             pic x  value "/".
024500     03  WS-DD-MM              pic 99.
024600     03  WS-DD-Sl2             pic x  value "/".
024700     03  WS-DD-CCYY            pic 9(4).
024800     03  filler                pic x.
024900*>
025000*> FY-label split, used only by the ascending sort on the FY
025100*> summary table - lets us compare the year as a number rather
025200*> than trust the two years always sorting right as text.
025300*>
025400 01  WS-Fy-Label-Work.
025500     03  WS-FYLW-Prefix        pic xx.
025600     03  WS-FYLW-Year1         pic 9(4).
025700     03  WS-FYLW-Dash          pic x.
025800     03  WS-FYLW-Year2         pic xx.
025900 01  WS-Fy-Label-Work9  redefines  WS-Fy-Label-Work  pic x(9).
026000 01  WS-Fy-Label-Work-2.
026100     03  WS-FYLW2-Prefix       pic xx.
026200     03  WS-FYLW2-Year1        pic 9(4).
026300     03  WS-FYLW2-Dash         pic x.
026400     03  WS-FYLW2-Year2        pic xx.
026500 01  WS-Fy-Label-Work-29  redefines  WS-Fy-Label-Work-2  pic x(9).
026600*>
026700*> Heading (title) buffers, one per file width.
026800*>
026900 01  WS-Heading-200.
027000     03  WS-H2-Text            pic x(40).
027100     03  filler                pic x(160).
027200 01  WS-Heading-132.
027300     03  WS-H1-Text            pic x(40).
027400     03  filler                pic x(92).
027500*>
027600*> Column-caption lines, one per report, built up from short
027700*> literals (none needing a continuation line) so the wording can
027800*> be changed without counting columns to the inch.
027900*>
028000 01  WS-Cap-Master.
028100     03  filler  pic x(10)  value "FIN YEAR".
028200     03  filler  pic x(12)  value "DATE".
028300     03  filler  pic x(22)  value "ID".
028400     03  filler  pic x(24)  value "SUPPLIER".
028500     03  filler  pic x(17)  value "AMOUNT".
028600     03  filler  pic x(20)  value "CATEGORY".
028700     03  filler  pic x(20)  value "DEDUCT TYPE".
028800     03  filler  pic x(17)  value "CLAIMABLE".
028900     03  filler  pic x(5)   value "FULL".
029000     03  filler  pic x(5)   value "R&D".
029100     03  filler  pic x(14)  value "FBT".
029200     03  filler  pic x(14)  value "DIV7A".
029300     03  filler  pic x(4)   value "DOC".
029400     03  filler  pic x(16).
029500*>
029600 01  WS-Cap-Hv.
029700     03  filler  pic x(5)   value "PRI".
029800     03  filler  pic x(11)  value "FIN YEAR".
029900     03  filler  pic x(12)  value "DATE".
030000     03  filler  pic x(24)  value "SUPPLIER".
030100     03  filler  pic x(17)  value "AMOUNT".
030200     03  filler  pic x(17)  value "CLAIMABLE".
030300     03  filler  pic x(20)  value "DEDUCT TYPE".
030400     03  filler  pic x(9)   value "CONF".
030500     03  filler  pic x(85).
030600*>
030700 01  WS-Cap-Rd.
030800     03  filler  pic x(11)  value "FIN YEAR".
030900     03  filler  pic x(12)  value "DATE".
031000     03  filler  pic x(24)  value "SUPPLIER".
031100     03  filler  pic x(17)  value "AMOUNT".
031200     03  filler  pic x(17)  value "ACTIVITY TYPE".
031300     03  filler  pic x(9)   value "CONF".
031400     03  filler  pic x(6)   value "MEETS".
031500     03  filler  pic x(6)   value "OUTCOM".
031600     03  filler  pic x(6)   value "SYSTEM".
031700     03  filler  pic x(6)   value "NEWKNW".
031800     03  filler  pic x(6)   value "SCIMTH".
031900     03  filler  pic x(80).
032000*>
032100 01  WS-Cap-Fb.
032200     03  filler  pic x(11)  value "FIN YEAR".
032300     03  filler  pic x(12)  value "DATE".
032400     03  filler  pic x(24)  value "SUPPLIER".
032500     03  filler  pic x(17)  value "AMOUNT".
032600     03  filler  pic x(20)  value "CATEGORY".
032700     03  filler  pic x(116) value "NOTES".
032800*>
032900 01  WS-Cap-Fy.
033000     03  filler  pic x(12)  value "FIN YEAR".
033100     03  filler  pic x(8)   value "COUNT".
033200     03  filler  pic x(17)  value "TOTAL AMOUNT".
033300     03  filler  pic x(17)  value "TOTAL CLAIMABLE".
033400     03  filler  pic x(6)   value "R&D".
033500     03  filler  pic x(6)   value "FBT".
033600     03  filler  pic x(6)   value "DIV7A".
033700     03  filler  pic x(60).
033800*>
033900 01  WS-Cap-Cat.
034000     03  filler  pic x(27)  value "CATEGORY".
034100     03  filler  pic x(8)   value "COUNT".
034200     03  filler  pic x(17)  value "TOTAL AMOUNT".
034300     03  filler  pic x(17)  value "TOTAL CLAIMABLE".
034400     03  filler  pic x(63).
034500*>
034600*> Detail-line work areas - one per report, mapped onto the
034700*> output FD record just before the write.
034800*>
034900 01  WS-Mst-Detail.
035000     03  WS-MD-Fy              pic x(9).
035100     03  filler                pic x(2).
035200     03  WS-MD-Date            pic x(10).
035300     03  filler                pic x(2).
035400     03  WS-MD-Id              pic x(20).
035500     03  filler                pic x(2).
035600     03  WS-MD-Supplier        pic x(22).
035700     03  filler                pic x(2).
035800     03  WS-MD-Amount          pic -zzz,zzz,zz9.99.
035900     03  filler                pic x(2).
036000     03  WS-MD-Category        pic x(18).
036100     03  filler                pic x(2).
036200     03  WS-MD-Ded-Type        pic x(18).
036300     03  filler                pic x(2).
036400     03  WS-MD-Claimable       pic -zzz,zzz,zz9.99.
036500     03  filler                pic x(2).
036600     03  WS-MD-Fully           pic x(3).
036700     03  filler                pic x(2).
036800     03  WS-MD-Rnd             pic x(3).
036900     03  filler                pic x(2).
037000     03  WS-MD-Fbt             pic x(12).
037100     03  filler                pic x(2).
037200     03  WS-MD-Div7a           pic x(12).
037300     03  filler                pic x(2).
037400     03  WS-MD-Doc             pic x(3).
037500     03  filler                pic x(16).
037600*>
037700 01  WS-Hv-Detail.
037800     03  WS-HVD-Pri            pic zz9.
037900     03  filler                pic x(2).
038000     03  WS-HVD-Fy             pic x(9).
038100     03  filler                pic x(2).
038200     03  WS-HVD-Date           pic x(10).
038300     03  filler                pic x(2).
038400     03  WS-HVD-Supplier       pic x(22).
038500     03  filler                pic x(2).
038600     03  WS-HVD-Amount         pic -zzz,zzz,zz9.99.
038700     03  filler                pic x(2).
038800     03  WS-HVD-Claimable      pic -zzz,zzz,zz9.99.
038900     03  filler                pic x(2).
039000     03  WS-HVD-Ded-Type       pic x(18).
039100     03  filler                pic x(2).
039200     03  WS-HVD-Conf           pic zz9.99.
039300     03  filler                pic x(88).
039400*>
039500 01  WS-Rd-Detail.
039600     03  WS-RDD-Fy             pic x(9).
039700     03  filler                pic x(2).
039800     03  WS-RDD-Date           pic x(10).
039900     03  filler                pic x(2).
040000     03  WS-RDD-Supplier       pic x(22).
040100     03  filler                pic x(2).
040200     03  WS-RDD-Amount         pic -zzz,zzz,zz9.99.
040300     03  filler                pic x(2).
040400     03  WS-RDD-Act-Type       pic x(15).
040500     03  filler                pic x(2).
040600     03  WS-RDD-Conf           pic zz9.99.
040700     03  filler                pic x(2).
040800     03  WS-RDD-Meets          pic x(3).
040900     03  filler                pic x(1).
041000     03  WS-RDD-Outcome        pic x(3).
041100     03  filler                pic x(1).
041200     03  WS-RDD-System         pic x(3).
041300     03  filler                pic x(1).
041400     03  WS-RDD-Newknow        pic x(3).
041500     03  filler                pic x(1).
041600     03  WS-RDD-Scimeth        pic x(3).
041700     03  filler                pic x(92).
041800*>
041900 01  WS-Fb-Detail.
042000     03  WS-FBD-Fy             pic x(9).
042100     03  filler                pic x(2).
042200     03  WS-FBD-Date           pic x(10).
042300     03  filler                pic x(2).
042400     03  WS-FBD-Supplier       pic x(22).
042500     03  filler                pic x(2).
042600     03  WS-FBD-Amount         pic -zzz,zzz,zz9.99.
042700     03  filler                pic x(2).
042800     03  WS-FBD-Category       pic x(18).
042900     03  filler                pic x(2).
043000     03  WS-FBD-Notes          pic x(80).
043100     03  filler                pic x(36).
043200*>
043300 01  WS-Fys-Detail.
043400     03  WS-FYS-Fy             pic x(11).
043500     03  filler                pic x(1).
043600     03  WS-FYS-Count          pic zzzzz9.
043700     03  filler                pic x(1).
043800     03  WS-FYS-Amount         pic $$$,$$$,$$9.99.
043900     03  filler                pic x(1).
044000     03  WS-FYS-Claimable      pic $$$,$$$,$$9.99.
044100     03  filler                pic x(1).
044200     03  WS-FYS-Rnd            pic zzz9.
044300     03  filler                pic x(1).
044400     03  WS-FYS-Fbt            pic zzz9.
044500     03  filler                pic x(1).
044600     03  WS-FYS-Div7a          pic zzz9.
044700     03  filler                pic x(69).
044800*>
044900 01  WS-Cts-Detail.
045000     03  WS-CTS-Category       pic x(25).
045100     03  filler                pic x(1).
045200     03  WS-CTS-Count          pic zzzzz9.
045300     03  filler                pic x(1).
045400     03  WS-CTS-Amount         pic $$$,$$$,$$9.99.
045500     03  filler                pic x(1).
045600     03  WS-CTS-Claimable      pic $$$,$$$,$$9.99.
045700     03  filler                pic x(70).
045800*>
045900*> VALRPT detail - same 132-wide shape AT100 & AT200 write to.
046000*>
046100 01  WS-Val-Detail.
046200     03  WS-VL-Id              pic x(10).
046300     03  filler                pic x(1).
046400     03  WS-VL-Type            pic x(10).
046500     03  filler                pic x(1).
046600     03  WS-VL-Status          pic x(4).
046700     03  filler                pic x(1).
046800     03  WS-VL-Message         pic x(100).
046900     03  filler                pic x(5).
047000*>
047100 77  WS-VL-Dup-Disp        pic zzzzzz9.
047200*>
047300*> Plain switches, subscripts & working totals.
047400*>
047500 01  WS-Switches.
047600     03  WS-Txn-Eof-Sw         pic x  value "N".
047700         88  WS-Txn-Eof            value "Y".
047800     03  filler                pic x(7).
047900*>
048000 01  WS-Subscripts.
048100     03  WS-Ix                 pic 9(4)  comp.
048200     03  WS-Jx                 pic 9(4)  comp.
048300     03  WS-Found-Ix           pic 9(4)  comp.
048400     03  filler                pic x(4).
048500*>
048600 01  WS-Counters.
048700     03  WS-Txn-Count          pic 9(4)  comp  value zero.
048800     03  WS-Dup-Count          pic 9(7)  comp  value zero.
048900     03  WS-Hv-Count-Print     pic 9(4)  comp  value zero.
049000     03  WS-Rnd-Total          pic 9(7)  comp  value zero.
049100     03  WS-Fbt-Total          pic 9(7)  comp  value zero.
049200     03  WS-Div7a-Total        pic 9(7)  comp  value zero.
049300     03  filler                pic x(4).
049400*>
049500 01  WS-Abs-Work.
049600     03  WS-Abs-Amount         pic s9(11)v99  comp-3.
049700     03  filler                pic x(2).
049800*>
049900 01  WS-Fys-Grand-Totals.
050000     03  WS-Fys-Grand-Amount   pic s9(11)v99  comp-3.
050100     03  WS-Fys-Grand-Claim    pic s9(11)v99  comp-3.
050200     03  filler                pic x(4).
050300*>
050400 01  WS-Swap-Area.
050500     03  WS-Swap-Txn-Ix        pic 9(4)  comp.
050600     03  WS-Swap-Fy-Entry      pic x(39).
050700     03  WS-Swap-Cat-Entry     pic x(43).
050800     03  filler                pic x(2).
050900*>
051000 procedure division.
051100*>==================
051200*>
051300 AA000-Main.
051400     perform  AA010-Open-Files.
051500     perform  AA020-Process-Txn-File.
051600     perform  AA050-Write-Master-Report
051700              varying WS-Ix from 1 by 1
051800              until WS-Ix > WS-Txn-Count.
051900     perform  AA100-Build-High-Value-Index.
052000     perform  AA110-Sort-High-Value-Index.
052100     perform  AA120-Write-High-Value-Report.
052200     perform  AA200-Build-Rnd-Index.
052300     perform  AA210-Sort-Rnd-Index.
052400     perform  AA220-Write-Rnd-Report.
052500     perform  AA300-Write-Fbt-Report
052600              varying WS-Ix from 1 by 1
052700              until WS-Ix > WS-Txn-Count.
052800     perform  AA400-Write-Div7a-Report
052900              varying WS-Ix from 1 by 1
053000              until WS-Ix > WS-Txn-Count.
053100     perform  AA500-Sort-Fy-Summary.
053200     perform  AA510-Write-Fy-Summary-Report.
053300     perform  AA600-Sort-Cat-Summary.
053400     perform  AA610-Write-Cat-Summary-Report.
053500     perform  AA700-Write-Valrpt-Dup-Line.
053600     perform  AA800-Write-Console-Summary.
053700     perform  AA900-Close-Files.
053800     goback.
053900*>
054000 AA000-Exit.  exit.
054100*>
054200 AA010-Open-Files.
054300*>***************
054400     open     input  AT-Txn-File.
054500     open     output AT-Master-File
054600                      AT-Except-File
054700                      AT-Summary-File.
054800     open     output AT-Valid-File.
054900*>
055000 AA020-Process-Txn-File.
055100*>**********************
055200     perform  AA030-Read-Txn  until  WS-Txn-Eof.
055300*>
055400 AA020-Exit.  exit.
055500*>
055600 AA030-Read-Txn.
055700     read     AT-Txn-File
055800              at end  move  "Y"  to  WS-Txn-Eof-Sw
055900     end-read.
056000     if       not WS-Txn-Eof
056100              perform  AA040-Load-Txn-Entry.
056200*>
056300 AA040-Load-Txn-Entry.
056400*>********************
056500*> Table holds up to WS-Max-Txn entries.  Past that a small
056600*> corporate group's batch has grown bigger than this run was
056700*> sized for - ticket it and bump WS-Max-Txn, don't just drop
056800*> records silently.
056900*>
057000     if       WS-Txn-Count < WS-Max-Txn
057100              add  1  to  WS-Txn-Count
057200              move  TXN-Fin-Year  to
057300                       WS-TT-Fin-Year(WS-Txn-Count)
057400              move  TXN-Date      to
057500                       WS-TT-Date(WS-Txn-Count)
057600              move  TXN-Id        to
057700                       WS-TT-Id(WS-Txn-Count)
057800              move  TXN-Supplier  to
057900                       WS-TT-Supplier(WS-Txn-Count)
058000              move  TXN-Amount    to
058100                       WS-TT-Amount(WS-Txn-Count)
058200              move  TXN-Category  to
058300                       WS-TT-Category(WS-Txn-Count)
058400              move  TXN-Deduct-Type  to
058500                       WS-TT-Deduct-Type(WS-Txn-Count)
058600              move  TXN-Claimable  to
058700                       WS-TT-Claimable(WS-Txn-Count)
058800              move  TXN-Deduct-Conf  to
058900                       WS-TT-Deduct-Conf(WS-Txn-Count)
059000              move  TXN-Fully-Deduct  to
059100                       WS-TT-Fully-Deduct(WS-Txn-Count)
059200              move  TXN-Rnd-Cand  to
059300                       WS-TT-Rnd-Cand(WS-Txn-Count)
059400              move  TXN-Rnd-Conf  to
059500                       WS-TT-Rnd-Conf(WS-Txn-Count)
059600              move  TXN-Rnd-Act-Type  to
059700                       WS-TT-Rnd-Act-Type(WS-Txn-Count)
059800              move  TXN-Meets-Div355  to
059900                       WS-TT-Meets-Div355(WS-Txn-Count)
060000              move  TXN-D355-Outcome  to
060100                       WS-TT-D355-Outcome(WS-Txn-Count)
060200              move  TXN-D355-System  to
060300                       WS-TT-D355-System(WS-Txn-Count)
060400              move  TXN-D355-Newknow  to
060500                       WS-TT-D355-Newknow(WS-Txn-Count)
060600              move  TXN-D355-Scimeth  to
060700                       WS-TT-D355-Scimeth(WS-Txn-Count)
060800              move  TXN-FBT-Flag  to
060900                       WS-TT-FBT-Flag(WS-Txn-Count)
061000              move  TXN-Div7A-Flag  to
061100                       WS-TT-Div7A-Flag(WS-Txn-Count)
061200              move  TXN-Req-Doc  to
061300                       WS-TT-Req-Doc(WS-Txn-Count)
061400              move  TXN-Notes    to
061500                       WS-TT-Notes(WS-Txn-Count)
061600              perform  AA045-Check-Duplicate
061700              perform  AA055-Compute-Abs-Amount
061800              perform  AA060-Accum-Fy-Summary
061900              perform  AA070-Accum-Cat-Summary.
062000*>
062100 AA045-Check-Duplicate.
062200*>*********************
062300     if       WS-Txn-Count > 1
062400              perform  AA046-Compare-One-Dup
062500                       varying WS-Jx from 1 by 1
062600                       until WS-Jx >= WS-Txn-Count.
062700*>
062800 AA046-Compare-One-Dup.
062900     if       WS-TT-Id (WS-Jx) = WS-TT-Id (WS-Txn-Count)
063000              add  1  to  WS-Dup-Count.
063100*>
063200 AA055-Compute-Abs-Amount.
063300*>************************
063400*> Absolute value of the current entry's Amount, for the two
063500*> summary accumulators - no ABS function on the older boxes
063600*> this shop still compiles for, so it is done the long way.
063700*>
063800     if       WS-TT-Amount (WS-Txn-Count) < zero
063900              compute  WS-Abs-Amount =
064000                       zero - WS-TT-Amount (WS-Txn-Count)
064100     else
064200              move     WS-TT-Amount (WS-Txn-Count)  to
064300                       WS-Abs-Amount.
064400*>
064500 AA050-Write-Master-Report.
064600*>*************************
064700     if       WS-Ix = 1
064800              perform  AA900-Write-Master-Heading.
064900     move     WS-TT-Fin-Year    (WS-Ix)  to  WS-MD-Fy.
065000     move     WS-TT-Date        (WS-Ix)  to  WS-Fmt-Date-In.
065100     perform  ZZ-Format-Date.
065200     move     WS-Date-Disp               to  WS-MD-Date.
065300     move     WS-TT-Id          (WS-Ix)  to  WS-MD-Id.
065400     move     WS-TT-Supplier    (WS-Ix)  to  WS-MD-Supplier.
065500     move     WS-TT-Amount      (WS-Ix)  to  WS-MD-Amount.
065600     move     WS-TT-Category    (WS-Ix)  to  WS-MD-Category.
065700     move     WS-TT-Deduct-Type (WS-Ix)  to  WS-MD-Ded-Type.
065800     move     WS-TT-Claimable   (WS-Ix)  to  WS-MD-Claimable.
065900     if       WS-TT-Fully-Deduct(WS-Ix) = "Y"
066000              move  "Yes"  to  WS-MD-Fully
066100     else
066200              move  "No"   to  WS-MD-Fully.
066300     if       WS-TT-Rnd-Cand     (WS-Ix) = "Y"
066400              move  "Yes"  to  WS-MD-Rnd
066500     else
066600              move  "No"   to  WS-MD-Rnd.
066700     if       WS-TT-FBT-Flag     (WS-Ix) = "Y"
066800              move  "YES - REVIEW"  to  WS-MD-Fbt
066900     else
067000              move  "No"            to  WS-MD-Fbt.
067100     if       WS-TT-Div7A-Flag   (WS-Ix) = "Y"
067200              move  "YES - REVIEW"  to  WS-MD-Div7a
067300     else
067400              move  "No"            to  WS-MD-Div7a.
067500     if       WS-TT-Req-Doc      (WS-Ix) = "Y"
067600              move  "Yes"  to  WS-MD-Doc
067700     else
067800              move  "No"   to  WS-MD-Doc.
067900     move     WS-Mst-Detail  to  AT-Master-Line.
068000     write    AT-Master-Line.
068100*>
068200 AA060-Accum-Fy-Summary.
068300*>**********************
068400     move     zero  to  WS-Found-Ix.
068500     if       WS-Fy-Entries > zero
068600              perform  AA061-Search-Fy-Entry
068700                       varying WS-Ix from 1 by 1
068800                       until WS-Ix > WS-Fy-Entries.
068900     if       WS-Found-Ix = zero  and  WS-Fy-Entries < WS-Max-Fy
069000              add  1  to  WS-Fy-Entries
069100              move  WS-Fy-Entries  to  WS-Found-Ix
069200              move  WS-TT-Fin-Year(WS-Txn-Count)  to
069300                       WS-FY-Label(WS-Found-Ix)
069400              move  zero  to  WS-FY-Count(WS-Found-Ix)
069500                              WS-FY-Amount(WS-Found-Ix)
069600                              WS-FY-Claimable(WS-Found-Ix)
069700                              WS-FY-Rnd-Count(WS-Found-Ix)
069800                              WS-FY-Fbt-Count(WS-Found-Ix)
069900                              WS-FY-Div7a-Count(WS-Found-Ix).
070000     if       WS-Found-Ix > zero
070100              add  1  to  WS-FY-Count(WS-Found-Ix)
070200              add  WS-Abs-Amount  to  WS-FY-Amount(WS-Found-Ix)
070300              add  WS-TT-Claimable(WS-Txn-Count)
070400                       to  WS-FY-Claimable(WS-Found-Ix)
070500              if   WS-TT-Rnd-Cand(WS-Txn-Count) = "Y"
070600                   add  1  to  WS-FY-Rnd-Count(WS-Found-Ix)
070700              end-if
070800              if   WS-TT-FBT-Flag(WS-Txn-Count) = "Y"
070900                   add  1  to  WS-FY-Fbt-Count(WS-Found-Ix)
071000              end-if
071100              if   WS-TT-Div7A-Flag(WS-Txn-Count) = "Y"
071200                   add  1  to  WS-FY-Div7a-Count(WS-Found-Ix)
071300              end-if.
071400*>
071500 AA061-Search-Fy-Entry.
071600     if       WS-Found-Ix = zero
071700              if  WS-FY-Label(WS-Ix) =
071800                      WS-TT-Fin-Year(WS-Txn-Count)
071900                  move  WS-Ix  to  WS-Found-Ix.
072000*>
072100 AA070-Accum-Cat-Summary.
072200*>***********************
072300     move     zero  to  WS-Found-Ix.
072400     if       WS-Cat-Entries > zero
072500              perform  AA071-Search-Cat-Entry
072600                       varying WS-Ix from 1 by 1
072700                       until WS-Ix > WS-Cat-Entries.
072800     if       WS-Found-Ix = zero  and  WS-Cat-Entries < WS-Max-Cat
072900              add  1  to  WS-Cat-Entries
073000              move  WS-Cat-Entries  to  WS-Found-Ix
073100              move  WS-TT-Category(WS-Txn-Count)  to
073200                       WS-CAT-Label(WS-Found-Ix)
073300              move  zero  to  WS-CAT-Count(WS-Found-Ix)
073400                              WS-CAT-Amount(WS-Found-Ix)
073500                              WS-CAT-Claimable(WS-Found-Ix).
073600     if       WS-Found-Ix > zero
073700              add  1  to  WS-CAT-Count(WS-Found-Ix)
073800              add  WS-Abs-Amount  to  WS-CAT-Amount(WS-Found-Ix)
073900              add  WS-TT-Claimable(WS-Txn-Count)
074000                       to  WS-CAT-Claimable(WS-Found-Ix).
074100*>
074200 AA071-Search-Cat-Entry.
074300     if       WS-Found-Ix = zero
074400              if  WS-CAT-Label(WS-Ix) =
074500                      WS-TT-Category(WS-Txn-Count)
074600                  move  WS-Ix  to  WS-Found-Ix.
074700*>
074800 AA100-Build-High-Value-Index.
074900*>****************************
075000     move     zero  to  WS-Hv-Count.
075100     if       WS-Txn-Count > zero
075200              perform  AA101-Test-High-Value
075300                       varying WS-Ix from 1 by 1
075400                       until WS-Ix > WS-Txn-Count.
075500*>
075600 AA101-Test-High-Value.
075700     if       WS-TT-Claimable(WS-Ix) > AT-High-Value-Threshold
075800              add  1  to  WS-Hv-Count
075900              move  WS-Ix  to  WS-HV-Ix-Entry(WS-Hv-Count).
076000*>
076100 AA110-Sort-High-Value-Index.
076200*>***************************
076300*> Plain exchange (bubble) sort, descending on claimable - same
076400*> method the old stock re-order listing used on its quantity
076500*> column, just pointed at the index table instead of the data.
076600*>
076700     if       WS-Hv-Count > 1
076800              perform  AA111-Hv-Outer-Pass
076900                       varying WS-Ix from 1 by 1
077000                       until WS-Ix >= WS-Hv-Count.
077100*>
077200 AA111-Hv-Outer-Pass.
077300     perform  AA112-Hv-Inner-Pass
077400              varying WS-Jx from 1 by 1
077500              until WS-Jx > WS-Hv-Count - WS-Ix.
077600*>
077700 AA112-Hv-Inner-Pass.
077800     if       WS-TT-Claimable(WS-HV-Ix-Entry(WS-Jx))  <
077900              WS-TT-Claimable(WS-HV-Ix-Entry(WS-Jx + 1))
078000              move  WS-HV-Ix-Entry(WS-Jx)  to
078100                       WS-Swap-Txn-Ix
078200              move  WS-HV-Ix-Entry(WS-Jx + 1)  to
078300                       WS-HV-Ix-Entry(WS-Jx)
078400              move  WS-Swap-Txn-Ix             to
078500                       WS-HV-Ix-Entry(WS-Jx + 1).
078600*>
078700 AA120-Write-High-Value-Report.
078800*>*****************************
078900     perform  AA900-Write-Hv-Heading.
079000     move     zero  to  WS-Hv-Count-Print.
079100     if       WS-Hv-Count > zero
079200              perform  AA121-Write-Hv-Detail
079300                       varying WS-Ix from 1 by 1
079400                       until WS-Ix > WS-Hv-Count.
079500*>
079600 AA121-Write-Hv-Detail.
079700     add      1  to  WS-Hv-Count-Print.
079800     move     WS-Hv-Count-Print  to  WS-HVD-Pri.
079900     move     WS-TT-Fin-Year (WS-HV-Ix-Entry(WS-Ix))  to
080000                       WS-HVD-Fy.
080100     move     WS-TT-Date     (WS-HV-Ix-Entry(WS-Ix))  to
080200                       WS-Fmt-Date-In.
080300     perform  ZZ-Format-Date.
080400     move     WS-Date-Disp                             to
080500                       WS-HVD-Date.
080600     move     WS-TT-Supplier   (WS-HV-Ix-Entry(WS-Ix))  to
080700                       WS-HVD-Supplier.
080800     move     WS-TT-Amount     (WS-HV-Ix-Entry(WS-Ix))  to
080900                       WS-HVD-Amount.
081000     move     WS-TT-Claimable  (WS-HV-Ix-Entry(WS-Ix))  to
081100                       WS-HVD-Claimable.
081200     move     WS-TT-Deduct-Type(WS-HV-Ix-Entry(WS-Ix))  to
081300                       WS-HVD-Ded-Type.
081400     move     WS-TT-Deduct-Conf(WS-HV-Ix-Entry(WS-Ix))  to
081500                       WS-HVD-Conf.
081600     move     WS-Hv-Detail  to  AT-Except-Line.
081700     write    AT-Except-Line.
081800*>
081900 AA200-Build-Rnd-Index.
082000*>*********************
082100     move     zero  to  WS-Rd-Count.
082200     if       WS-Txn-Count > zero
082300              perform  AA201-Test-Rnd-Candidate
082400                       varying WS-Ix from 1 by 1
082500                       until WS-Ix > WS-Txn-Count.
082600*>
082700 AA201-Test-Rnd-Candidate.
082800     if       WS-TT-Rnd-Cand(WS-Ix) = "Y"
082900              add  1  to  WS-Rd-Count
083000              move  WS-Ix  to  WS-RD-Ix-Entry(WS-Rd-Count).
083100*>
083200 AA210-Sort-Rnd-Index.
083300*>********************
083400     if       WS-Rd-Count > 1
083500              perform  AA211-Rd-Outer-Pass
083600                       varying WS-Ix from 1 by 1
083700                       until WS-Ix >= WS-Rd-Count.
083800*>
083900 AA211-Rd-Outer-Pass.
084000     perform  AA212-Rd-Inner-Pass
084100              varying WS-Jx from 1 by 1
084200              until WS-Jx > WS-Rd-Count - WS-Ix.
084300*>
084400 AA212-Rd-Inner-Pass.
084500     if       WS-TT-Amount(WS-RD-Ix-Entry(WS-Jx))  <
084600              WS-TT-Amount(WS-RD-Ix-Entry(WS-Jx + 1))
084700              move  WS-RD-Ix-Entry(WS-Jx)  to
084800                       WS-Swap-Txn-Ix
084900              move  WS-RD-Ix-Entry(WS-Jx + 1)  to
085000                       WS-RD-Ix-Entry(WS-Jx)
085100              move  WS-Swap-Txn-Ix             to
085200                       WS-RD-Ix-Entry(WS-Jx + 1).
085300*>
085400 AA220-Write-Rnd-Report.
085500*>**********************
085600     perform  AA900-Write-Rd-Heading.
085700     if       WS-Rd-Count > zero
085800              perform  AA221-Write-Rd-Detail
085900                       varying WS-Ix from 1 by 1
086000                       until WS-Ix > WS-Rd-Count.
086100*>
086200 AA221-Write-Rd-Detail.
086300     move     WS-TT-Fin-Year (WS-RD-Ix-Entry(WS-Ix))  to
086400                       WS-RDD-Fy.
086500     move     WS-TT-Date     (WS-RD-Ix-Entry(WS-Ix))  to
086600                       WS-Fmt-Date-In.
086700     perform  ZZ-Format-Date.
086800     move     WS-Date-Disp                             to
086900                       WS-RDD-Date.
087000     move     WS-TT-Supplier   (WS-RD-Ix-Entry(WS-Ix))  to
087100                       WS-RDD-Supplier.
087200     move     WS-TT-Amount     (WS-RD-Ix-Entry(WS-Ix))  to
087300                       WS-RDD-Amount.
087400     move     WS-TT-Rnd-Act-Type(WS-RD-Ix-Entry(WS-Ix))  to
087500                       WS-RDD-Act-Type.
087600     move     WS-TT-Rnd-Conf   (WS-RD-Ix-Entry(WS-Ix))  to
087700                       WS-RDD-Conf.
087800     if       WS-TT-Meets-Div355(WS-RD-Ix-Entry(WS-Ix)) = "Y"
087900              move  "Yes"  to  WS-RDD-Meets
088000     else
088100              move  "No"   to  WS-RDD-Meets.
088200     if       WS-TT-D355-Outcome(WS-RD-Ix-Entry(WS-Ix)) = "Y"
088300              move  "Yes"  to  WS-RDD-Outcome
088400     else
088500              move  "No"   to  WS-RDD-Outcome.
088600     if       WS-TT-D355-System(WS-RD-Ix-Entry(WS-Ix)) = "Y"
088700              move  "Yes"  to  WS-RDD-System
088800     else
088900              move  "No"   to  WS-RDD-System.
089000     if       WS-TT-D355-Newknow(WS-RD-Ix-Entry(WS-Ix)) = "Y"
089100              move  "Yes"  to  WS-RDD-Newknow
089200     else
089300              move  "No"   to  WS-RDD-Newknow.
089400     if       WS-TT-D355-Scimeth(WS-RD-Ix-Entry(WS-Ix)) = "Y"
089500              move  "Yes"  to  WS-RDD-Scimeth
089600     else
089700              move  "No"   to  WS-RDD-Scimeth.
089800     add      1  to  WS-Rnd-Total.
089900     move     WS-Rd-Detail  to  AT-Except-Line.
090000     write    AT-Except-Line.
090100*>
090200 AA300-Write-Fbt-Report.
090300*>**********************
090400     if       WS-Ix = 1
090500              perform  AA900-Write-Fbt-Heading.
090600     if       WS-TT-FBT-Flag(WS-Ix) = "Y"
090700              add  1  to  WS-Fbt-Total
090800              move  WS-TT-Fin-Year (WS-Ix)  to  WS-FBD-Fy
090900              move  WS-TT-Date     (WS-Ix)  to  WS-Fmt-Date-In
091000              perform  ZZ-Format-Date
091100              move  WS-Date-Disp              to  WS-FBD-Date
091200              move  WS-TT-Supplier (WS-Ix)  to  WS-FBD-Supplier
091300              move  WS-TT-Amount   (WS-Ix)  to  WS-FBD-Amount
091400              move  WS-TT-Category (WS-Ix)  to  WS-FBD-Category
091500              move  WS-TT-Notes    (WS-Ix)  to  WS-FBD-Notes
091600              move  WS-Fb-Detail            to  AT-Except-Line
091700              write AT-Except-Line.
091800*>
091900 AA400-Write-Div7a-Report.
092000*>************************
092100     if       WS-Ix = 1
092200              perform  AA900-Write-Div7a-Heading.
092300     if       WS-TT-Div7A-Flag(WS-Ix) = "Y"
092400              add  1  to  WS-Div7a-Total
092500              move  WS-TT-Fin-Year (WS-Ix)  to  WS-FBD-Fy
092600              move  WS-TT-Date     (WS-Ix)  to  WS-Fmt-Date-In
092700              perform  ZZ-Format-Date
092800              move  WS-Date-Disp              to  WS-FBD-Date
092900              move  WS-TT-Supplier (WS-Ix)  to  WS-FBD-Supplier
093000              move  WS-TT-Amount   (WS-Ix)  to  WS-FBD-Amount
093100              move  WS-TT-Category (WS-Ix)  to  WS-FBD-Category
093200              move  WS-TT-Notes    (WS-Ix)  to  WS-FBD-Notes
093300              move  WS-Fb-Detail            to  AT-Except-Line
093400              write AT-Except-Line.
093500*>
093600 AA500-Sort-Fy-Summary.
093700*>*********************
093800*> Ascending on the label's first year - the split group lets us
093900*> compare the year as a number, not rely on the text always
094000*> sorting in the right order.
094100*>
094200     if       WS-Fy-Entries > 1
094300              perform  AA501-Fy-Outer-Pass
094400                       varying WS-Ix from 1 by 1
094500                       until WS-Ix >= WS-Fy-Entries.
094600*>
094700 AA501-Fy-Outer-Pass.
094800     perform  AA502-Fy-Inner-Pass
094900              varying WS-Jx from 1 by 1
095000              until WS-Jx > WS-Fy-Entries - WS-Ix.
095100*>
095200 AA502-Fy-Inner-Pass.
095300     move     WS-FY-Label(WS-Jx)      to  WS-Fy-Label-Work9.
095400     move     WS-Fy-Label-Work        to  WS-Fy-Label-Work-2.
095500     move     WS-FY-Label(WS-Jx + 1)  to  WS-Fy-Label-Work9.
095600     if       WS-FYLW2-Year1  >  WS-FYLW-Year1
095700              move  WS-FY-Entry(WS-Jx)  to
095800                       WS-Swap-Fy-Entry
095900              move  WS-FY-Entry(WS-Jx + 1)  to
096000                       WS-FY-Entry(WS-Jx)
096100              move  WS-Swap-Fy-Entry        to
096200                       WS-FY-Entry(WS-Jx + 1).
096300*>
096400 AA510-Write-Fy-Summary-Report.
096500*>*****************************
096600     perform  AA900-Write-Fy-Heading.
096700     if       WS-Fy-Entries > zero
096800              perform  AA511-Write-Fy-Detail
096900                       varying WS-Ix from 1 by 1
097000                       until WS-Ix > WS-Fy-Entries.
097100     move     "GRAND TOTAL"       to  WS-FYS-Fy.
097200     move     WS-Txn-Count        to  WS-FYS-Count.
097300     move     WS-Fys-Grand-Amount to  WS-FYS-Amount.
097400     move     WS-Fys-Grand-Claim  to  WS-FYS-Claimable.
097500     move     WS-Rnd-Total        to  WS-FYS-Rnd.
097600     move     WS-Fbt-Total        to  WS-FYS-Fbt.
097700     move     WS-Div7a-Total      to  WS-FYS-Div7a.
097800     move     WS-Fys-Detail       to  AT-Summary-Line.
097900     write    AT-Summary-Line.
098000*>
098100 AA511-Write-Fy-Detail.
098200     move     WS-FY-Label(WS-Ix)       to  WS-FYS-Fy.
098300     move     WS-FY-Count(WS-Ix)       to  WS-FYS-Count.
098400     move     WS-FY-Amount(WS-Ix)      to  WS-FYS-Amount.
098500     move     WS-FY-Claimable(WS-Ix)   to  WS-FYS-Claimable.
098600     move     WS-FY-Rnd-Count(WS-Ix)   to  WS-FYS-Rnd.
098700     move     WS-FY-Fbt-Count(WS-Ix)   to  WS-FYS-Fbt.
098800     move     WS-FY-Div7a-Count(WS-Ix) to  WS-FYS-Div7a.
098900     add      WS-FY-Amount(WS-Ix)      to  WS-Fys-Grand-Amount.
099000     add      WS-FY-Claimable(WS-Ix)   to  WS-Fys-Grand-Claim.
099100     move     WS-Fys-Detail  to  AT-Summary-Line.
099200     write    AT-Summary-Line.
099300*>
099400 AA600-Sort-Cat-Summary.
099500*>**********************
099600*> Descending on total claimable, per the spec for this listing.
099700*>
099800     if       WS-Cat-Entries > 1
099900              perform  AA601-Cat-Outer-Pass
100000                       varying WS-Ix from 1 by 1
100100                       until WS-Ix >= WS-Cat-Entries.
100200*>
100300 AA601-Cat-Outer-Pass.
100400     perform  AA602-Cat-Inner-Pass
100500              varying WS-Jx from 1 by 1
100600              until WS-Jx > WS-Cat-Entries - WS-Ix.
100700*>
100800 AA602-Cat-Inner-Pass.
100900     if       WS-CAT-Claimable(WS-Jx)  <
101000              WS-CAT-Claimable(WS-Jx + 1)
101100              move  WS-CAT-Entry(WS-Jx)  to
101200                       WS-Swap-Cat-Entry
101300              move  WS-CAT-Entry(WS-Jx + 1)  to
101400                       WS-CAT-Entry(WS-Jx)
101500              move  WS-Swap-Cat-Entry        to
101600                       WS-CAT-Entry(WS-Jx + 1).
101700*>
101800 AA610-Write-Cat-Summary-Report.
101900*>******************************
102000     perform  AA900-Write-Cat-Heading.
102100     if       WS-Cat-Entries > zero
102200              perform  AA611-Write-Cat-Detail
102300                       varying WS-Ix from 1 by 1
102400                       until WS-Ix > WS-Cat-Entries.
102500*>
102600 AA611-Write-Cat-Detail.
102700     move     WS-CAT-Label(WS-Ix)      to  WS-CTS-Category.
102800     move     WS-CAT-Count(WS-Ix)      to  WS-CTS-Count.
102900     move     WS-CAT-Amount(WS-Ix)     to  WS-CTS-Amount.
103000     move     WS-CAT-Claimable(WS-Ix)  to  WS-CTS-Claimable.
103100     move     WS-Cts-Detail  to  AT-Summary-Line.
103200     write    AT-Summary-Line.
103300*>
103400 AA700-Write-Valrpt-Dup-Line.
103500*>***************************
103600     move     "TXN-DUPCHK"  to  WS-VL-Id.
103700     move     "INTEGRITY"   to  WS-VL-Type.
103800     if       WS-Dup-Count = zero
103900              move  "PASS"  to  WS-VL-Status
104000              move  "No duplicate transaction IDs found on input."
104100                       to  WS-VL-Message
104200     else
104300              move  "FAIL"  to  WS-VL-Status
104400              move  WS-Dup-Count  to  WS-VL-Dup-Disp
104500              string "Duplicate transaction IDs found - count "
104600                     WS-VL-Dup-Disp delimited by size
104700                     into WS-VL-Message.
104800     move     WS-Val-Detail  to  AT-Valid-Line.
104900     write    AT-Valid-Line.
105000*>
105100 AA800-Write-Console-Summary.
105200*>***************************
105300     display  WS-Rpt-Title(1).
105400     display  "AT000 - ACCOUNTANT REPORT GENERATOR - RUN TOTALS".
105500     display  "  TRANSACTIONS READ .......... " WS-Txn-Count.
105600     display  "  HIGH-VALUE DEDUCTIONS ....... " WS-Hv-Count.
105700     display  "  R&D CANDIDATES .............. " WS-Rd-Count.
105800     display  "  FBT REVIEW ITEMS ............ " WS-Fbt-Total.
105900     display  "  DIV 7A REVIEW ITEMS ......... " WS-Div7a-Total.
106000     display  "  DUPLICATE TRANSACTION IDS .... " WS-Dup-Count.
106100*>
106200 AA900-Close-Files.
106300*>*****************
106400     close    AT-Txn-File
106500              AT-Master-File
106600              AT-Except-File
106700              AT-Summary-File
106800              AT-Valid-File.
106900*>
107000 AA900-Write-Master-Heading.
107100     move     WS-Rpt-Title(2)  to  WS-H2-Text.
107200     move     WS-Heading-200   to  AT-Master-Line.
107300     write    AT-Master-Line.
107400     move     WS-Cap-Master    to  AT-Master-Line.
107500     write    AT-Master-Line.
107600*>
107700 AA900-Write-Hv-Heading.
107800     move     WS-Rpt-Title(3)  to  WS-H2-Text.
107900     move     WS-Heading-200   to  AT-Except-Line.
108000     write    AT-Except-Line.
108100     move     WS-Cap-Hv        to  AT-Except-Line.
108200     write    AT-Except-Line.
108300*>
108400 AA900-Write-Rd-Heading.
108500     move     WS-Rpt-Title(4)  to  WS-H2-Text.
108600     move     WS-Heading-200   to  AT-Except-Line.
108700     write    AT-Except-Line.
108800     move     WS-Cap-Rd        to  AT-Except-Line.
108900     write    AT-Except-Line.
109000*>
109100 AA900-Write-Fbt-Heading.
109200     move     WS-Rpt-Title(5)  to  WS-H2-Text.
109300     move     WS-Heading-200   to  AT-Except-Line.
109400     write    AT-Except-Line.
109500     move     WS-Cap-Fb        to  AT-Except-Line.
109600     write    AT-Except-Line.
109700*>
109800 AA900-Write-Div7a-Heading.
109900     move     WS-Rpt-Title(6)  to  WS-H2-Text.
110000     move     WS-Heading-200   to  AT-Except-Line.
110100     write    AT-Except-Line.
110200     move     WS-Cap-Fb        to  AT-Except-Line.
110300     write    AT-Except-Line.
110400*>
110500 AA900-Write-Fy-Heading.
110600     move     WS-Rpt-Title(7)  to  WS-H1-Text.
110700     move     WS-Heading-132   to  AT-Summary-Line.
110800     write    AT-Summary-Line.
110900     move     WS-Cap-Fy        to  AT-Summary-Line.
111000     write    AT-Summary-Line.
111100     move     zero  to  WS-Fys-Grand-Amount  WS-Fys-Grand-Claim.
111200*>
111300 AA900-Write-Cat-Heading.
111400     move     WS-Rpt-Title(8)  to  WS-H1-Text.
111500     move     WS-Heading-132   to  AT-Summary-Line.
111600     write    AT-Summary-Line.
111700     move     WS-Cap-Cat       to  AT-Summary-Line.
111800     write    AT-Summary-Line.
111900*>
112000 ZZ-Format-Date.
112100*>**************
112200     move     WS-Fmt-Date-In  to  WS-Date-Work9.
112300     move     WS-DW-DD    to  WS-DD-DD.
112400     move     WS-DW-MM    to  WS-DD-MM.
112500     move     WS-DW-CCYY  to  WS-DD-CCYY.
112600*>
112700 ZZ-Format-Date-Exit.  exit.
