000100*>*******************************************
000200*>                                          *
000300*>  Print File - Summary Reports           *
000400*>   (By Financial Year / By Category)     *
000500*>*******************************************
000600*>
000700*> 18/11/25 vbc - Created for AT system build.
000800*>
000900 fd  AT-Summary-File
001000     record contains 132 characters.
001100*>
001200 01  AT-Summary-Line           pic x(132).
