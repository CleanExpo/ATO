000100*>*******************************************
000200*>                                          *
000300*>  Record Definition For The Year         *
000400*>   Balance File (Data Integrity Input)   *
000500*>     Sorted Ascending By Fin-Year        *
000600*>*******************************************
000700*>
000800*> 18/11/25 vbc - Created for AT system build.
000900*>
001000 fd  AT-Yrbal-File
001100     record contains 96 characters.
001200*>
001300 01  AT-Yrbal-Record.
001400     03  YR-Fin-Year           pic x(9).
001500     03  YR-Org-Id             pic x(15).
001600     03  YR-Start-Date         pic 9(8)       comp.
001700     03  YR-End-Date           pic 9(8)       comp.
001800     03  YR-Open-Bal           pic s9(11)v99  comp-3.
001900     03  YR-Close-Bal          pic s9(11)v99  comp-3.
002000     03  YR-Loss-Open          pic s9(11)v99  comp-3.
002100     03  YR-Loss-Close         pic s9(11)v99  comp-3.
002200     03  filler                pic x(36).
