000100*>****************************************************************
000200*>                                                               *
000300*>           Financial-Year Date Validation & Day-Count          *
000400*>                                                               *
000500*>****************************************************************
000600*>
000700 identification          division.
000800*>===============================
000900*>
001000      program-id.        at040.
001100*>**
001200      author.            D R Whitfield.
001300*>**
001400      installation.      Applewood Computers Accounting System.
001500*>**
001600      date-written.      18/11/1987.
001700*>**
001800      date-compiled.
001900*>**
002000      security.          Copyright (C) 1987-2026 & later, V B Coen.
002100*>                       Distributed under the GNU General Public
002200*>                       License. See the file COPYING for details.
002300*>**
002400*>    Remarks.           Callable Date Validation / Day-Count
002500*>                       routine used by the Financial Year
002600*>                       validator in AT100.
002700*>
002800*>                       Deliberately does NOT use the Date
002900*>                       intrinsic FUNCTIONs - this shop's older
003000*>                       compilers did not carry them, and dw
003100*>                       wants one date routine that behaves the
003200*>                       same on every box we still run this on.
003300*>**
003400*>    Version.           See Prog-Name in WS.
003500*>**
003600*>    Called Modules.    None.
003700*>**
003800*>    Functions Used.    None - see Remarks above.
003900*>**
004000*>    Error messages used.  None - returns Y/N & a day count only.
004100*>**
004200*> Changes:
004300*> 18/11/87 drw - 1.0.00 Created - lifted the day-count shape from
004400*>                       the old maps04 date module, stripped of
004500*>                       the screen/CRT logic we don't need here.
004600*> 02/12/25 drw -    .01 Added AT040-Function "D" (days between).
004700*> 09/12/25 vbc -    .02 Leap year test tidied - was testing year
004800*>                       mod 4 only, now checks the full rule.
004900*> 14/01/26 drw -    .03 Guard against Date-2 < Date-1 on the "D"
005000*>                       function - returns a negative count now
005100*>                       rather than aborting.
005200*>**
005300*>*************************************************************************
005400*>
005500*> Copyright Notice.
005600*> ****************
005700*>
005800*> This notice supersedes all prior copyright notices & was updated 2024-04-16.
005900*>
006000*> These files and programs are part of the Applewood Computers Accounting
006100*> System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
006200*>
006300*> This program is now free software; you can redistribute it and/or modify it
006400*> under the terms listed here and of the GNU General Public License as
006500*> published by the Free Software Foundation; version 3 and later as revised
006600*> for PERSONAL USAGE ONLY and that includes for use within a business but
006700*> EXCLUDES repackaging or for Resale, Rental or Hire in ANY way.
006800*>
006900*> ACAS is distributed in the hope that it will be useful, but WITHOUT
007000*> ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
007100*> FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
007200*> for more details.
007300*>
007400*> You should have received a copy of the GNU General Public License along
007500*> with ACAS; see the file COPYING.  If not, write to the Free Software
007600*> Foundation, 59 Temple Place, Suite 330, Boston, MA 02111-1307 USA.
007700*>
007800*>*************************************************************************
007900*>
008000 environment              division.
008100*>================================
008200*>
008300 copy  "envdiv.cob".
008400 input-output             section.
008500*>-------------------------------
008600*>
008700 data                     division.
008800*>================================
008900 working-storage section.
009000*>-----------------------
009100*>
009200 77  Prog-Name             pic x(16)  value "AT040 (1.0.03)".
009300*>
009400*> Days-in-month table, non-leap.  Feb bumped by one in
009500*> ZZ010 when the year turns out to be a leap year.
009600*>
009700 01  WS-Days-In-Month.
009800     03  WS-DIM            pic 99  occurs 12  value zero.
009900*>
010000 01  WS-Days-In-Month-Vals.
010100     03  filler  pic 9(24)  value  312831303130313130313031.
010200 01  WS-DIM-Redef  redefines  WS-Days-In-Month-Vals.
010300     03  WS-DIM-Init       pic 99  occurs 12.
010400*>
010500 01  WS-Work-Date.
010600     03  WS-Work-CCYY      pic 9(4).
010700     03  WS-Work-CCYY-Split  redefines  WS-Work-CCYY.  *> Not used yet.
010800         05  WS-Work-CC        pic 99.
010900         05  WS-Work-YY        pic 99.
011000     03  WS-Work-MM        pic 99.
011100     03  WS-Work-DD        pic 99.
011200 01  WS-Work-Date9  redefines  WS-Work-Date  pic 9(8).
011300*>
011400 01  WS-Leap-Sw            pic x        value "N".
011500     88  WS-Is-Leap-Year        value "Y".
011600*>
011700 01  WS-Century            pic 9(4)     comp.
011800 01  WS-Year-In-Century    pic 9(4)     comp.
011900 01  WS-Leap-Days          pic s9(9)    comp.
012000 01  WS-Month-Days         pic s9(9)    comp.
012100 01  WS-Day-Number-1       pic s9(9)    comp.
012200 01  WS-Day-Number-2       pic s9(9)    comp.
012300 01  WS-DN-Input           pic 9(8)     comp.
012400 01  WS-DN-Result          pic s9(9)    comp.
012500 01  WS-Ix                 pic 99       comp.
012600*>
012700 linkage                  section.
012800*>--------------------------------
012900*>
013000 copy  "wscall.cob".
013100*>
013200 procedure division  using  AT040-Linkage.
013300*>========================================
013400*>
013500 AT040-Main.
013600     perform  ZZ005-Load-Dim-Table
013700              varying WS-Ix from 1 by 1 until WS-Ix > 12.
013800*>
013900     if       AT040-Function = "V"
014000              perform  ZZ010-Validate-Date
014100              goback
014200     end-if.
014300*>
014400     if       AT040-Function = "D"
014500              move     AT040-Date-1  to  WS-DN-Input
014600              perform  ZZ020-Day-Number
014700              move     WS-DN-Result  to  WS-Day-Number-1
014800              move     AT040-Date-2  to  WS-DN-Input
014900              perform  ZZ020-Day-Number
015000              move     WS-DN-Result  to  WS-Day-Number-2
015100              compute  AT040-Days-Between =
015200                       WS-Day-Number-2 - WS-Day-Number-1
015300              goback
015400     end-if.
015500*>
015600     move     "N"  to  AT040-Valid.
015700     goback.
015800*>
015900 AT040-Exit.  exit.
016000*>
016100 ZZ005-Load-Dim-Table.
016200     move     WS-DIM-Init (WS-Ix)  to  WS-DIM (WS-Ix).
016300*>
016400 ZZ010-Validate-Date.
016500*>******************
016600*>
016700*> Checks AT040-Date-1 is a real calendar date in CCYYMMDD.
016800*>
016900     move     "N"  to  AT040-Valid.
017000     move     AT040-Date-1  to  WS-Work-Date9.
017100     if       WS-Work-CCYY = zero
017200              go to  ZZ010-Exit.
017300     if       WS-Work-MM < 01  or  > 12
017400              go to  ZZ010-Exit.
017500*>
017600     perform  ZZ030-Set-Leap-Switch.
017700     move     WS-DIM (WS-Work-MM)  to  WS-Month-Days.
017800     if       WS-Work-MM = 02  and  WS-Is-Leap-Year
017900              add  1  to  WS-Month-Days.
018000     if       WS-Work-DD < 01  or  > WS-Month-Days
018100              go to  ZZ010-Exit.
018200*>
018300     move     "Y"  to  AT040-Valid.
018400*>
018500 ZZ010-Exit.  exit.
018600*>
018700 ZZ020-Day-Number.
018800*>***************
018900*>
019000*> Converts WS-DN-Input (a CCYYMMDD date) into WS-DN-Result, a
019100*> running day count good enough to subtract one from the other
019200*> to get the length of a period, which is all the FY validator
019300*> needs this for.
019400*>
019500     move     WS-DN-Input  to  WS-Work-Date9.
019600     perform  ZZ030-Set-Leap-Switch.
019700     compute  WS-Leap-Days =
019800              (WS-Work-CCYY * 365)
019900              + (WS-Work-CCYY / 4)
020000              - (WS-Work-CCYY / 100)
020100              + (WS-Work-CCYY / 400).
020200     move     zero  to  WS-Month-Days.
020300     perform  ZZ025-Sum-Month-Days
020400              varying WS-Ix from 1 by 1 until WS-Ix > WS-Work-MM - 1.
020500     if       WS-Work-MM > 02  and  WS-Is-Leap-Year
020600              add  1  to  WS-Month-Days.
020700     compute  WS-DN-Result =
020800              WS-Leap-Days + WS-Month-Days + WS-Work-DD.
020900*>
021000 ZZ020-Exit.  exit.
021100*>
021200 ZZ025-Sum-Month-Days.
021300     add      WS-DIM (WS-Ix)  to  WS-Month-Days.
021400*>
021500 ZZ030-Set-Leap-Switch.
021600*>*********************
021700*>
021800     move     "N"  to  WS-Leap-Sw.
021900     divide   WS-Work-CCYY  by  4   giving  WS-Century
022000              remainder  WS-Year-In-Century.
022100     if       WS-Year-In-Century  not = zero
022200              go to  ZZ030-Exit.
022300     divide   WS-Work-CCYY  by  100  giving  WS-Century
022400              remainder  WS-Year-In-Century.
022500     if       WS-Year-In-Century  not = zero
022600              move  "Y"  to  WS-Leap-Sw
022700              go to  ZZ030-Exit.
022800     divide   WS-Work-CCYY  by  400  giving  WS-Century
022900              remainder  WS-Year-In-Century.
023000     if       WS-Year-In-Century  = zero
023100              move  "Y"  to  WS-Leap-Sw.
023200*>
023300 ZZ030-Exit.  exit.
