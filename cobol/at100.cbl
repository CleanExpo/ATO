000100*>****************************************************************
000200*>                                                               *
000300*>           Calculation Validator Engine - Tax, Div 7A,        *
000400*>           Loss, Deduction, Financial Year & R&D Rules        *
000500*>                                                               *
000600*>****************************************************************
000700*>
000800 identification          division.
000900*>===============================
001000*>
001100     program-id.        at100.
001200*>**
001300     author.            V B Coen.
001400*>**
001500     installation.      Applewood Computers Accounting System.
001600*>**
001700     date-written.      22/11/1987.
001800*>**
001900     date-compiled.
002000*>**
002100     security.          Copyright (C) 1987-2026 & later,
002200*>                       V B Coen.
002300*>                       Distributed under the GNU General Public
002400*>                       License. See the file COPYING for
002500*>                       details.
002600*>**
002700*>    Remarks.           Reads the Calc file, dispatches on
002800*>                       Calc-Type to the matching rule set (tax
002900*>                       calculation, Division 7A, losses,
003000*>                       deductions, financial year) and writes a
003100*>                       PASS/FAIL/WARN line per issue found to
003200*>                       the Valrpt file.  Also makes a second
003300*>                       pass of the Txn file to run the R&D
003400*>                       eligibility rules over the candidate
003500*>                       entries - a record with no issues at all
003600*>                       gets one PASS line.
003700*>**
003800*>    Version.           See Prog-Name in WS.
003900*>**
004000*>    Called Modules.    AT040 - date validity & day-count, used
004100*>                       by the financial year rules below.
004200*>**
004300*>    Functions Used.    None - see AT040 remarks for why.
004400*>**
004500*>    Error messages used.  FAIL/WARN message text is built into
004600*>                       each rule paragraph - see Business Rules
004700*>                       doc.
004800*>**
004900*> Changes:
005000*> 22/11/87 vbc - 1.0.00 Created.
005100*> 30/11/25 vbc -    .01 Added the Division 7A "stated compliant"
005200*>                       cross-checks at request of the tax
005300*>                       team.  was only checking the agreement
005400*>                       flag before.
005500*> 11/12/25 vbc -    .02 R&D eligibility pass moved here from
005600*>                       at000 - ticket AT-0021, validators
005700*>                       belong together.
005800*> 15/01/26 vbc -    .03 Financial year label parsing now copes
005900*>                       with a 4-digit second year
006000*>                       (FY2024-2025) as well as the usual
006100*>                       2-digit form - was FAILing any record
006200*>                       using the long form.
006300*>**
006400*>*************************************************************************
006500*>
006600*> Copyright Notice.
006700*> ****************
006800*>
006900*> This notice supersedes all prior copyright notices & was updated 2024-04-16.
007000*>
007100*> These files and programs are part of the Applewood Computers Accounting
007200*> System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
007300*>
007400*> This program is now free software; you can redistribute it and/or modify it
007500*> under the terms listed here and of the GNU General Public License as
007600*> published by the Free Software Foundation; version 3 and later as revised
007700*> for PERSONAL USAGE ONLY and that includes for use within a business but
007800*> EXCLUDES repackaging or for Resale, Rental or Hire in ANY way.
007900*>
008000*> ACAS is distributed in the hope that it will be useful, but WITHOUT
008100*> ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
008200*> FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
008300*> for more details.
008400*>
008500*> You should have received a copy of the GNU General Public License along
008600*> with ACAS; see the file COPYING.  If not, write to the Free Software
008700*> Foundation, 59 Temple Place, Suite 330, Boston, MA 02111-1307 USA.
008800*>
008900*>*************************************************************************
009000*>
009100 environment              division.
009200*>================================
009300*>
009400 copy  "envdiv.cob".
009500 input-output             section.
009600*>-------------------------------
009700*>
009800 file-control.
009900*>
010000     copy  "selatcal.cob".
010100     copy  "selattxn.cob".
010200     copy  "selatval.cob".
010300*>
010400 data                     division.
010500*>================================
010600 file                     section.
010700*>-----------------------
010800*>
010900 copy  "fdatcal.cob".
011000 copy  "fdattxn.cob".
011100 copy  "fdatval.cob".
011200*>
011300 working-storage section.
011400*>-----------------------
011500*>
011600 77  Prog-Name             pic x(16)  value "AT100 (1.0.03)".
011700*>
011800 copy  "wsatcon.cob".
011900*>
012000 01  WS-File-Statuses.
012100     03  AT-Calc-Status        pic xx.
012200     03  AT-Txn-Status         pic xx.
012300     03  AT-Valid-Status       pic xx.
012400     03  filler                pic x(6).
012500*>
012600 01  WS-Switches.
012700     03  WS-Calc-Eof-Sw        pic x  value "N".
012800         88  WS-Calc-Eof            value "Y".
012900     03  WS-Txn-Eof-Sw         pic x  value "N".
013000         88  WS-Txn-Eof             value "Y".
013100     03  WS-Issue-Sw           pic x  value "N".
013200         88  WS-Issue-Found         value "Y".
013300     03  filler                pic x(5).
013400*>
013500 01  WS-Counters.
013600     03  WS-Val-Read           pic 9(7)  comp  value zero.
013700     03  WS-Val-Pass           pic 9(7)  comp  value zero.
013800     03  WS-Val-Fail           pic 9(7)  comp  value zero.
013900     03  WS-Val-Warn           pic 9(7)  comp  value zero.
014000     03  filler                pic x(4).
014050*>
014060*> Zero-suppressed display forms of the four counters above, used
014070*> only to build the TOTALS line text - STRING cannot take a comp
014080*> item's internal bit pattern, so each is moved out to display
014090*> usage first.
014095*>
014100 01  WS-Count-Display.
014110     03  WS-VD-Read            pic zzzzzz9.
014120     03  WS-VD-Pass            pic zzzzzz9.
014130     03  WS-VD-Fail            pic zzzzzz9.
014140     03  WS-VD-Warn            pic zzzzzz9.
014150     03  filler                pic x(4).
014160*>
014200*> Scratch used by every rule paragraph in turn - one calc or
014300*> one txn record is fully dealt with before the next is read,
014400*> so there is no harm in the paragraphs sharing this work area.
014500*>
014600 01  WS-Calc-Work.
014700     03  WS-CW-Expected        pic s9(11)v99  comp-3.
014800     03  WS-CW-Rate            pic s9(1)v9999 comp-3.
014900     03  WS-CW-Diff1           pic s9(11)v99  comp-3.
015000     03  WS-Found-Ix           pic 9         comp.
015100     03  filler                pic x(4).
015200*>
015300*> Generic absolute-difference helper - loaded with two amounts,
015400*> the result comes back positive regardless of which was bigger.
015500*> No ABS function on the older boxes this shop still compiles
015600*> for.
015700*>
015800 77  WS-AD-A               pic s9(11)v99  comp-3.
015900 77  WS-AD-B               pic s9(11)v99  comp-3.
016000 77  WS-AD-Result          pic s9(11)v99  comp-3.
016100*>
016200*> Financial-year label work - CALC-Text holds "FY" + 4-digit year
016300*> + "-" + a 2 or 4 digit second year.  Parsed by REDEFINES, same
016400*> method AT040 & AT000 use for splitting a packed date, rather
016500*> than any string-handling FUNCTION.
016600*>
016700 01  WS-Fy-Text-Work9      pic x(25).
016800*>
016900 01  WS-Fy-Parts  redefines  WS-Fy-Text-Work9.
017000     03  WS-FYP-Prefix         pic xx.
017100     03  WS-FYP-Year1          pic 9(4).
017200     03  WS-FYP-Dash           pic x.
017300     03  WS-FYP-Y2-H1          pic 99.
017400     03  WS-FYP-Y2-H2          pic xx.
017500     03  filler                pic x(14).
017600*>
017700 01  WS-Fy-Y2h2-View  redefines  WS-Fy-Text-Work9.
017800     03  filler                pic x(9).
017900     03  WS-FYP-Y2-H2-N        pic 99.
018000     03  filler                pic x(14).
018100*>
018200 01  WS-Fy-Y2full-View  redefines  WS-Fy-Text-Work9.
018300     03  filler                pic x(7).
018400     03  WS-FYP-Y2-Full        pic 9(4).
018500     03  filler                pic x(14).
018600*>
018700 01  WS-Fy-Year1-Plus1     pic 9(4)  comp.
018800 01  WS-Fy-Quotient        pic 9(4)  comp.
018900 01  WS-Fy-Year1-Plus1-L2  pic 99    comp.
019000 01  WS-Fy-Start-Year      pic 9(4)  comp.
019100*>
019200*> System date, for the "first year outside a sane range"
019300*> warning - ACCEPT FROM DATE, same statement py000 uses for its
019400*> run-date, not the newer intrinsic FUNCTION form.
019500*>
019600 01  WS-Sys-Date           pic 9(8).
019700 01  WS-Sys-Date-Split  redefines  WS-Sys-Date.
019800     03  WS-SD-CCYY            pic 9(4).
019900     03  WS-SD-MM              pic 99.
020000     03  WS-SD-DD              pic 99.
020100 01  WS-Fy-Max-Year        pic 9(4)  comp.
020200*>
020300*> Date scratch for the FINYEAR start/end checks - one date moved
020400*> in at a time, CCYY/MM/DD peeled off by REDEFINES as usual.
020500*>
020600 01  WS-Fy-Date-Work.
020700     03  WS-FDW-CCYY           pic 9(4).
020800     03  WS-FDW-MM             pic 99.
020900     03  WS-FDW-DD             pic 99.
021000 01  WS-Fy-Date-Work9  redefines  WS-Fy-Date-Work  pic 9(8).
021100*>
021200 01  WS-Val-Detail.
021300     03  WS-VL-Id              pic x(10).
021400     03  filler                pic x(1).
021500     03  WS-VL-Type            pic x(10).
021600     03  filler                pic x(1).
021700     03  WS-VL-Status          pic x(4).
021800     03  filler                pic x(1).
021900     03  WS-VL-Message         pic x(100).
022000     03  filler                pic x(5).
022100*>
022200 linkage                  section.
022300*>--------------------------------
022400*>
022500 copy  "wscall.cob".
022600*>
022700 procedure division.
022800*>===================
022900*>
023000 AA000-Main.
023100     perform  AA010-Open-Files.
023200     perform  AA020-Process-Calc-File.
023300     perform  AA200-Process-Rnd-File.
023400     perform  AA920-Write-Totals-Line.
023500     perform  AA930-Write-Console-Summary.
023600     perform  AA940-Close-Files.
023700     goback.
023800*>
023900 AA000-Exit.  exit.
024000*>
024100 AA010-Open-Files.
024200*>***************
024300     accept    WS-Sys-Date  from  date  YYYYMMDD.
024400     compute   WS-Fy-Max-Year = WS-SD-CCYY + 2.
024500     open      input  AT-Calc-File
024600                       AT-Txn-File.
024700     open      extend AT-Valid-File.
024800*>
024900 AA020-Process-Calc-File.
025000*>***********************
025100     perform  AA030-Read-Calc  until  WS-Calc-Eof.
025200*>
025300 AA030-Read-Calc.
025400     read     AT-Calc-File
025500              at end  move  "Y"  to  WS-Calc-Eof-Sw
025600     end-read.
025700     if       not WS-Calc-Eof
025800              perform  AA040-Validate-Calc-Record.
025900*>
026000 AA040-Validate-Calc-Record.
026100*>***************************
026200     add      1  to  WS-Val-Read.
026300     move     CALC-Id    to  WS-VL-Id.
026400     move     CALC-Type  to  WS-VL-Type.
026500     move     "N"        to  WS-Issue-Sw.
026600     if       CALC-Is-Rnd
026700              perform  AA100-Validate-Rnd.
026800     if       CALC-Is-Corptax
026900              perform  AA110-Validate-Corptax.
027000     if       CALC-Is-Div7A
027100              perform  AA120-Validate-Div7a.
027200     if       CALC-Is-Loss
027300              perform  AA130-Validate-Loss.
027400     if       CALC-Is-Deduction
027500              perform  AA140-Validate-Deduction.
027600     if       CALC-Is-Finyear
027700              perform  AA150-Validate-Finyear.
027800     if       not CALC-Is-Rnd       and  not CALC-Is-Corptax  and
027900              not CALC-Is-Div7A     and  not CALC-Is-Loss      and
028000              not CALC-Is-Deduction and  not CALC-Is-Finyear
028100              perform  AA160-Validate-Unknown-Type.
028200     if       WS-Issue-Sw = "N"
028300              perform  AA050-Write-Pass-Line.
028400*>
028500 AA050-Write-Pass-Line.
028600     move     "No issues found."  to  WS-VL-Message.
028700     move     "PASS"  to  WS-VL-Status.
028800     move     WS-Val-Detail  to  AT-Valid-Line.
028900     write    AT-Valid-Line.
029000     add      1  to  WS-Val-Pass.
029100*>
029200 AA100-Validate-Rnd.
029300*>******************
029400*> Amt-1 eligible expenditure, Amt-2 stated offset, Amt-3 benefit,
029500*> Amt-4 stated adjusted benefit (zero means not supplied).
029600*>
029700     if       CALC-Amt-1 < zero  or  CALC-Amt-2 < zero
029800              move  "R&D expenditure or offset is negative."
029900                       to  WS-VL-Message
030000              perform  AA900-Write-Fail-Line.
030100     compute  WS-CW-Expected rounded =
030200              CALC-Amt-1 * AT-Rnd-Offset-Rate.
030300     move     CALC-Amt-2  to  WS-AD-A.
030400     move     WS-CW-Expected  to  WS-AD-B.
030500     perform  ZZ100-Compute-Abs-Diff.
030600     if       WS-AD-Result > AT-Tolerance
030700              move  "R&D offset calculation incorrect."
030800                       to  WS-VL-Message
030900              perform  AA900-Write-Fail-Line.
031000     if       CALC-Amt-4  not = zero
031100              compute  WS-CW-Expected rounded =
031200                       CALC-Amt-3 * CALC-Pct / 100
031300              move     CALC-Amt-4  to  WS-AD-A
031400              move     WS-CW-Expected  to  WS-AD-B
031500              perform  ZZ100-Compute-Abs-Diff
031600              if       WS-AD-Result > AT-Tolerance
031700                       move  "Confidence-adjusted benefit"  to
031800                                WS-VL-Message
031900                       string  " calculation incorrect."
032000                               delimited by size
032100                               into  WS-VL-Message
032200                       perform  AA900-Write-Fail-Line.
032300*>
032400 AA110-Validate-Corptax.
032500*>**********************
032600     if       CALC-Is-Small-Bus
032700              move  AT-Sb-Tax-Rate   to  WS-CW-Rate
032800     else
032900              move  AT-Std-Tax-Rate  to  WS-CW-Rate.
033000     compute  WS-CW-Expected rounded = CALC-Amt-1 * WS-CW-Rate.
033100     move     CALC-Amt-2  to  WS-AD-A.
033200     move     WS-CW-Expected  to  WS-AD-B.
033300     perform  ZZ100-Compute-Abs-Diff.
033400     if       WS-AD-Result > AT-Tolerance
033500              move  "Corporate tax calculation incorrect."
033600                       to  WS-VL-Message
033700              perform  AA900-Write-Fail-Line.
033800*>
033900 AA120-Validate-Div7a.
034000*>********************
034100*> Amt-1 opening, Amt-2 advances, Amt-3 repayments, Amt-4 stated
034200*> closing, Amt-5 stated/charged benchmark interest (0 = not
034300*> supplied), Amt-6 minimum repayment (0 = not supplied).
034400*>
034500     compute  WS-CW-Expected =
034600              CALC-Amt-1 + CALC-Amt-2 - CALC-Amt-3.
034700     move     CALC-Amt-4  to  WS-AD-A.
034800     move     WS-CW-Expected  to  WS-AD-B.
034900     perform  ZZ100-Compute-Abs-Diff.
035000     if       WS-AD-Result > AT-Tolerance
035100              move  "Division 7A closing balance incorrect."
035200                       to  WS-VL-Message
035300              perform  AA900-Write-Fail-Line.
035400     if       CALC-Amt-5  not = zero
035500              compute  WS-CW-Expected rounded =
035600                       CALC-Amt-4 * AT-Div7A-Rate
035700              move     CALC-Amt-5  to  WS-AD-A
035800              move     WS-CW-Expected  to  WS-AD-B
035900              perform  ZZ100-Compute-Abs-Diff
036000              if       WS-AD-Result > AT-Tolerance
036100                       move  "Division 7A benchmark interest"  to
036200                                WS-VL-Message
036300                       string  " incorrect."
036400                               delimited by size
036500                               into  WS-VL-Message
036600                       perform  AA900-Write-Fail-Line
036700              else
036800              if       CALC-Amt-5 < WS-CW-Expected
036900                       move  "Interest charged is below the"  to
037000                                WS-VL-Message
037100                       string  " expected benchmark - may trigger"
037200                               " a deemed dividend."
037300                               delimited by size
037400                               into  WS-VL-Message
037500                       perform  AA910-Write-Warn-Line.
037600     if       CALC-Amt-6  not = zero
037700              if       CALC-Amt-6 <= zero
037800                       move  "Division 7A minimum repayment"  to
037900                                WS-VL-Message
038000                       string  " is not a positive amount."
038100                               delimited by size
038200                               into  WS-VL-Message
038300                       perform  AA900-Write-Fail-Line
038400              else
038500              if       CALC-Amt-6 > CALC-Amt-1
038600                       move  "Division 7A minimum repayment"  to
038700                                WS-VL-Message
038800                       string  " exceeds the loan balance."
038900                               delimited by size
039000                               into  WS-VL-Message
039100                       perform  AA900-Write-Fail-Line
039200              else
039300              if       CALC-Amt-3 < CALC-Amt-6
039400                       move  "Repayments this year are below the"
039500                                to  WS-VL-Message
039600                       string  " minimum repayment."
039700                               delimited by size
039800                               into  WS-VL-Message
039900                       perform  AA910-Write-Warn-Line.
040000     if       not CALC-Flag-1-Agree
040100              move  "Division 7A compliance at risk - no"  to
040200                       WS-VL-Message
040300              string  " written agreement on file."
040400                      delimited by size
040500                      into  WS-VL-Message
040600              perform  AA910-Write-Warn-Line.
040700     if       CALC-Flag-2-Compliant
040800              if       not CALC-Flag-1-Agree
040900                       move  "Stated compliant but no written"  to
041000                                WS-VL-Message
041100                       string  " agreement is held."
041200                               delimited by size
041300                               into  WS-VL-Message
041400                       perform  AA900-Write-Fail-Line
041500              else
041600              if       CALC-Amt-5 < WS-CW-Expected
041700                       move  "Stated compliant but interest"  to
041800                                WS-VL-Message
041900                       string  " charged is below benchmark."
042000                               delimited by size
042100                               into  WS-VL-Message
042200                       perform  AA900-Write-Fail-Line.
042300*>
042400 AA130-Validate-Loss.
042500*>*******************
042600*> Amt-1 opening loss, Amt-2 current-year loss, Amt-3 utilised,
042700*> Amt-4 stated closing, Amt-5 stated future tax value.
042800*>
042900     compute  WS-CW-Expected =
043000              CALC-Amt-1 + CALC-Amt-2 - CALC-Amt-3.
043100     move     CALC-Amt-4  to  WS-AD-A.
043200     move     WS-CW-Expected  to  WS-AD-B.
043300     perform  ZZ100-Compute-Abs-Diff.
043400     if       WS-AD-Result > AT-Tolerance
043500              move  "Loss closing balance incorrect."
043600                       to  WS-VL-Message
043700              perform  AA900-Write-Fail-Line.
043800     if       CALC-Amt-3 < zero
043900              move  "Losses utilised is negative."
044000                       to  WS-VL-Message
044100              perform  AA900-Write-Fail-Line.
044200     if       CALC-Amt-3 > CALC-Amt-1 + CALC-Amt-2
044300              move  "Losses utilised exceeds losses available."
044400                       to  WS-VL-Message
044500              perform  AA900-Write-Fail-Line.
044600     if       not CALC-Flag-1-Cot  and  not CALC-Flag-2-Sbt
044700              move  "Losses may not be available for"  to
044800                       WS-VL-Message
044900              string  " carry-forward - neither COT nor SBT met."
045000                      delimited by size
045100                      into  WS-VL-Message
045200              perform  AA910-Write-Warn-Line.
045300     if       not CALC-Flag-3-Cfwd  and  CALC-Amt-4 > zero
045400              move  "Not eligible for carry-forward but a"  to
045500                       WS-VL-Message
045600              string  " closing loss balance remains."
045700                      delimited by size
045800                      into  WS-VL-Message
045900              perform  AA900-Write-Fail-Line.
046000     compute  WS-CW-Expected rounded =
046100              CALC-Amt-4 * AT-Sb-Tax-Rate.
046200     move     CALC-Amt-5  to  WS-AD-A.
046300     move     WS-CW-Expected  to  WS-AD-B.
046400     perform  ZZ100-Compute-Abs-Diff.
046500     move     WS-AD-Result  to  WS-CW-Diff1.
046600     compute  WS-CW-Expected rounded =
046700              CALC-Amt-4 * AT-Std-Tax-Rate.
046800     move     CALC-Amt-5  to  WS-AD-A.
046900     move     WS-CW-Expected  to  WS-AD-B.
047000     perform  ZZ100-Compute-Abs-Diff.
047100     if       WS-CW-Diff1 > AT-Tolerance  and
047200              WS-AD-Result > AT-Tolerance
047300              move  "Loss future tax value incorrect."
047400                       to  WS-VL-Message
047500              perform  AA900-Write-Fail-Line.
047600*>
047700 AA140-Validate-Deduction.
047800*>************************
047900*> Amt-1 total, Amt-2 claimable, Amt-3 asset cost, Pct = business
048000*> use %, Flag-1 fully deductible, Flag-2 has private component.
048100*>
048200     if       CALC-Amt-1 < zero
048300              move  "Deduction total amount is negative."
048400                       to  WS-VL-Message
048500              perform  AA900-Write-Fail-Line.
048600     if       CALC-Amt-2 < zero
048700              move  "Deduction claimable amount is negative."
048800                       to  WS-VL-Message
048900              perform  AA900-Write-Fail-Line.
049000     if       CALC-Amt-2 > CALC-Amt-1
049100              move  "Deduction claimable exceeds total amount."
049200                       to  WS-VL-Message
049300              perform  AA900-Write-Fail-Line.
049400     if       CALC-Flag-1-Full
049500              move  CALC-Amt-2  to  WS-AD-A
049600              move  CALC-Amt-1  to  WS-AD-B
049700              perform  ZZ100-Compute-Abs-Diff
049800              if    WS-AD-Result > AT-Tolerance
049900                    move  "Fully deductible but claimable"  to
050000                             WS-VL-Message
050100                    string  " differs from the total amount."
050200                            delimited by size
050300                            into  WS-VL-Message
050400                    perform  AA900-Write-Fail-Line.
050500     if       CALC-Text = "instant_writeoff"
050600              move  CALC-Amt-1  to  WS-CW-Expected
050700              if    CALC-Amt-3  not = zero
050800                    move  CALC-Amt-3  to  WS-CW-Expected
050850              end-if
050870              if    WS-CW-Expected > AT-Writeoff-Threshold
051000                    move  "Exceeds the instant write-off"  to
051100                             WS-VL-Message
051200                    string  " threshold."
051300                            delimited by size
051400                            into  WS-VL-Message
051500                    perform  AA900-Write-Fail-Line
051550              end-if.
051600     if       CALC-Pct < zero  or  CALC-Pct > 100
051700              move  "Business-use percentage is outside"  to
051800                       WS-VL-Message
051900              string  " the 0-100 range."
052000                      delimited by size
052100                      into  WS-VL-Message
052200              perform  AA900-Write-Fail-Line
052300     else
052400     if       CALC-Flag-2-Private
052500              compute  WS-CW-Expected rounded =
052600                       CALC-Amt-1 * CALC-Pct / 100
052700              move     CALC-Amt-2  to  WS-AD-A
052800              move     WS-CW-Expected  to  WS-AD-B
052900              perform  ZZ100-Compute-Abs-Diff
053000              if       WS-AD-Result > AT-Tolerance
053100                       move  "Private-use claimable amount"  to
053200                                WS-VL-Message
053300                       string  " incorrect."
053400                               delimited by size
053500                               into  WS-VL-Message
053600                       perform  AA900-Write-Fail-Line.
053700     perform  AA141-Check-Ded-Reference.
053800*>
053900 AA141-Check-Ded-Reference.
054000     move     zero  to  WS-Found-Ix.
054100     perform  AA142-Search-Ded-Ref
054200              varying AT-DR-Ix from 1 by 1
054300              until AT-DR-Ix > AT-Ded-Ref-Table-Entries.
054400     if       WS-Found-Ix = zero
054500              move  "Deduction type not recognised - no"  to
054600                       WS-VL-Message
054700              string  " legislative reference available."
054800                      delimited by size
054900                      into  WS-VL-Message
055000              perform  AA910-Write-Warn-Line.
055100*>
055200 AA142-Search-Ded-Ref.
055300     if       WS-Found-Ix = zero
055400              if  AT-DR-Type(AT-DR-Ix) = CALC-Text
055500                  move  1  to  WS-Found-Ix.
055600*>
055700 AA150-Validate-Finyear.
055800*>**********************
055900     move     CALC-Text  to  WS-Fy-Text-Work9.
056000     if       WS-FYP-Prefix  not = "FY"  or
056100              WS-FYP-Year1  is not numeric  or
056200              WS-FYP-Dash  not = "-"  or
056300              WS-FYP-Y2-H1  is not numeric
056400              move  "Financial year label is malformed."
056500                       to  WS-VL-Message
056600              perform  AA900-Write-Fail-Line
056700              go to  AA150-Exit.
056800*>
056900     compute  WS-Fy-Year1-Plus1 = WS-FYP-Year1 + 1.
057000     divide   WS-Fy-Year1-Plus1  by  100
057100              giving  WS-Fy-Quotient
057200              remainder  WS-Fy-Year1-Plus1-L2.
057300     if       WS-FYP-Y2-H2 = spaces
057400              if    WS-FYP-Y2-H1  not = WS-Fy-Year1-Plus1-L2
057500                    move  "Financial year label years are not"
057600                             to  WS-VL-Message
057700                    string  " consecutive."
057800                            delimited by size
057900                            into  WS-VL-Message
058000                    perform  AA900-Write-Fail-Line
058100     else
058200              if    WS-FYP-Y2-H2-N  is not numeric  or
058300                    WS-FYP-Y2-Full  not = WS-Fy-Year1-Plus1
058400                    move  "Financial year label years are not"
058500                             to  WS-VL-Message
058600                    string  " consecutive."
058700                            delimited by size
058800                            into  WS-VL-Message
058900                    perform  AA900-Write-Fail-Line.
059000*>
059100     if       WS-FYP-Year1 < 2000  or
059200              WS-FYP-Year1 > WS-Fy-Max-Year
059300              move  "Financial year is outside the expected"  to
059400                       WS-VL-Message
059500              string  " range."
059600                      delimited by size
059700                      into  WS-VL-Message
059800              perform  AA910-Write-Warn-Line.
059900*>
060000     if       CALC-Date-1 not = zero  and  CALC-Date-2 not = zero
060100              perform  AA151-Check-Fy-Dates.
060200*>
060300 AA150-Exit.  exit.
060400*>
060500 AA151-Check-Fy-Dates.
060600*>********************
060700     move     CALC-Date-1  to  WS-Fy-Date-Work9.
060800     move     WS-FDW-CCYY  to  WS-Fy-Start-Year.
060900     if       WS-FDW-MM not = 07  or  WS-FDW-DD not = 01
061000              move  "Financial year start date is not 1 July."
061100                       to  WS-VL-Message
061200              perform  AA900-Write-Fail-Line.
061300     move     CALC-Date-2  to  WS-Fy-Date-Work9.
061400     if       WS-FDW-MM not = 06  or  WS-FDW-DD not = 30
061500              move  "Financial year end date is not 30 June."
061600                       to  WS-VL-Message
061700              perform  AA900-Write-Fail-Line.
061800*>
061900     move     "D"  to  AT040-Function.
062000     move     CALC-Date-1  to  AT040-Date-1.
062100     move     CALC-Date-2  to  AT040-Date-2.
062200     call     "AT040"  using  AT040-Linkage.
062300     if       AT040-Days-Between not > zero
062400              move  "Financial year end date is not after the"
062500                       to  WS-VL-Message
062600              string  " start date."
062700                      delimited by size
062800                      into  WS-VL-Message
062900              perform  AA900-Write-Fail-Line
063000     else
063100     if       AT040-Days-Between < 360  or
063200              AT040-Days-Between > 370
063300              move  "Financial year length is outside the"  to
063400                       WS-VL-Message
063500              string  " usual 360-370 day range."
063600                      delimited by size
063700                      into  WS-VL-Message
063800              perform  AA910-Write-Warn-Line.
063900*>
064000     if       WS-Fy-Start-Year not = WS-FYP-Year1
064100              move  "Financial year start date year does not"
064200                       to  WS-VL-Message
064300              string  " match the FY label."
064400                      delimited by size
064500                      into  WS-VL-Message
064600              perform  AA910-Write-Warn-Line.
064700*>
064800 AA160-Validate-Unknown-Type.
064900*>***************************
065000     move     "Calc-Type is not a recognised validator code."
065100              to  WS-VL-Message.
065200     perform  AA900-Write-Fail-Line.
065300*>
065400 AA200-Process-Rnd-File.
065500*>**********************
065600*> Second pass, over the Txn file - R&D eligibility rules only
065700*> make sense against a candidate transaction, so only records
065800*> with Rnd-Cand = "Y" are tested here, same scope as the R&D
065900*> candidates listing on at000.
066000*>
066100     perform  AA210-Read-Txn  until  WS-Txn-Eof.
066200*>
066300 AA210-Read-Txn.
066400     read     AT-Txn-File
066500              at end  move  "Y"  to  WS-Txn-Eof-Sw
066600     end-read.
066700     if       not WS-Txn-Eof  and  TXN-Is-Rnd-Cand
066800              perform  AA220-Validate-Rnd-Eligibility.
066900*>
067000 AA220-Validate-Rnd-Eligibility.
067100*>******************************
067200     add      1  to  WS-Val-Read.
067300     move     TXN-Id       to  WS-VL-Id.
067400     move     "RND-ELIG"   to  WS-VL-Type.
067500     move     "N"          to  WS-Issue-Sw.
067600*>
067700     if       TXN-Claims-Div355-Met
067800              if    not TXN-D355-Outcome-Met  or
067900                    not TXN-D355-System-Met   or
068000                    not TXN-D355-Newknow-Met  or
068100                    not TXN-D355-Scimeth-Met
068200                    move  "Marked as eligible but not all"  to
068300                             WS-VL-Message
068400                    string  " four Division 355 criteria are met."
068500                            delimited by size
068600                            into  WS-VL-Message
068700                    perform  AA900-Write-Fail-Line
068800     else
068900              if    TXN-D355-Outcome-Met  and  TXN-D355-System-Met
069000                    and  TXN-D355-Newknow-Met  and
069100                    TXN-D355-Scimeth-Met
069200                    move  "All four Division 355 criteria met"
069300                             to  WS-VL-Message
069400                    string  " but not marked eligible."
069500                            delimited by size
069600                            into  WS-VL-Message
069700                    perform  AA910-Write-Warn-Line
069800              else
069900                    move  "Division 355 eligibility may be"  to
070000                             WS-VL-Message
070100                    string  " questionable - not all four"
070200                            " criteria are met."
070300                            delimited by size
070400                            into  WS-VL-Message
070500                    perform  AA910-Write-Warn-Line.
070600*>
070700     if       TXN-Rnd-Act-Type not = "core_rnd"         and
070800              TXN-Rnd-Act-Type not = "supporting_rnd"   and
070900              TXN-Rnd-Act-Type not = "not_eligible"
071000              move  "R&D activity type is not recognised."
071100                       to  WS-VL-Message
071200              perform  AA900-Write-Fail-Line
071300     else
071400     if       TXN-Rnd-Act-Type = "core_rnd"  and
071500              (not TXN-D355-Outcome-Met  or
071600              not TXN-D355-System-Met  or
071700              not TXN-D355-Newknow-Met  or
071800              not TXN-D355-Scimeth-Met)
071900              move  "Core R&D activity but not all four"  to
072000                       WS-VL-Message
072100              string  " Division 355 criteria are met."
072200                      delimited by size
072300                      into  WS-VL-Message
072400              perform  AA900-Write-Fail-Line.
072500*>
072600     if       TXN-Rnd-Conf < zero  or  TXN-Rnd-Conf > 100
072700              move  "R&D confidence is outside the 0-100 range."
072800                       to  WS-VL-Message
072900              perform  AA900-Write-Fail-Line
073000     else
073100     if       TXN-Rnd-Conf < AT-Min-Rnd-Confidence
073200              move  "R&D confidence is below the recommended"
073300                       to  WS-VL-Message
073400              string  " threshold."
073500                      delimited by size
073600                      into  WS-VL-Message
073700              perform  AA910-Write-Warn-Line.
073800*>
073900     if       WS-Issue-Sw = "N"
074000              perform  AA050-Write-Pass-Line.
074100*>
074200 AA900-Write-Fail-Line.
074300*>*********************
074400     move     "FAIL"  to  WS-VL-Status.
074500     move     WS-Val-Detail  to  AT-Valid-Line.
074600     write    AT-Valid-Line.
074700     add      1  to  WS-Val-Fail.
074800     move     "Y"  to  WS-Issue-Sw.
074900*>
075000 AA910-Write-Warn-Line.
075100*>*********************
075200     move     "WARN"  to  WS-VL-Status.
075300     move     WS-Val-Detail  to  AT-Valid-Line.
075400     write    AT-Valid-Line.
075500     add      1  to  WS-Val-Warn.
075600     move     "Y"  to  WS-Issue-Sw.
075700*>
075800 AA920-Write-Totals-Line.
075900*>***********************
076000     move     "TOTALS"      to  WS-VL-Id.
076100     move     "VALIDATOR"   to  WS-VL-Type.
076200     move     "PASS"        to  WS-VL-Status.
076210     move     WS-Val-Read   to  WS-VD-Read.
076220     move     WS-Val-Pass   to  WS-VD-Pass.
076230     move     WS-Val-Fail   to  WS-VD-Fail.
076240     move     WS-Val-Warn   to  WS-VD-Warn.
076250     string   "Records read "        WS-VD-Read
076260              " / passed "           WS-VD-Pass
076270              " / failed "           WS-VD-Fail
076280              " / warnings "         WS-VD-Warn
076290              delimited by size
076300              into  WS-VL-Message.
076500     move     WS-Val-Detail  to  AT-Valid-Line.
076600     write    AT-Valid-Line.
076700*>
076800 AA930-Write-Console-Summary.
076900*>***************************
077000     display  "AT100 - VALIDATOR ENGINE - RUN TOTALS".
077100     display  "  RECORDS READ ................ " WS-Val-Read.
077200     display  "  PASSED ....................... " WS-Val-Pass.
077300     display  "  FAILED ....................... " WS-Val-Fail.
077400     display  "  WARNINGS ..................... " WS-Val-Warn.
077500*>
077600 AA940-Close-Files.
077700*>*****************
077800     close    AT-Calc-File
077900              AT-Txn-File
078000              AT-Valid-File.
078100*>
078200 ZZ100-Compute-Abs-Diff.
078300*>**********************
078400     compute  WS-AD-Result = WS-AD-A - WS-AD-B.
078500     if       WS-AD-Result < zero
078600              compute  WS-AD-Result = zero - WS-AD-Result.
078700*>
078800 ZZ100-Exit.  exit.
