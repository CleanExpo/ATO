000100*> 19/11/25 vbc - Created, lifted from the ACAS inter-program
000200*>                calling block, trimmed to what AT040 needs.
000300*> 02/12/25 vbc - Added AT040-Days-Between for the FY length check.
000400*>
000500 01  AT040-Linkage.
000600     03  AT040-Function      pic x.       *> "V" = validate, "D" = days between
000700     03  AT040-Date-1         pic 9(8)    comp.
000800     03  AT040-Date-2         pic 9(8)    comp.
000900     03  AT040-Valid          pic x.      *> "Y" / "N" returned
001000     03  AT040-Days-Between    pic s9(6)  comp.
001050     03  filler               pic x(2).
