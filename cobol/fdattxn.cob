000100*>*******************************************
000200*>                                          *
000300*>  Record Definition For The Analysed     *
000400*>   Transaction File (Report Generator    *
000500*>   & R&D Eligibility / Duplicate-Id      *
000600*>   Input)                                *
000700*>*******************************************
000800*> Input is produced by the upstream analysis step, one record
000900*> per transaction, already categorised & scored.  No guaranteed
001000*> order on the file - see SPEC note under Batch Flow.
001100*>
001200*> 18/11/25 vbc - Created for AT system build.
001300*> 25/11/25 vbc - Added Div355 element flags & R&D reason text.
001400*>
001500 fd  AT-Txn-File
001600     record contains 385 characters.
001700*>
001800 01  AT-Txn-Record.
001900     03  TXN-Fin-Year         pic x(9).
002000     03  TXN-Date              pic 9(8)       comp.
002100     03  TXN-Id                pic x(20).
002200     03  TXN-Supplier          pic x(30).
002300     03  TXN-Amount            pic s9(11)v99  comp-3.
002400     03  TXN-Desc              pic x(60).
002500     03  TXN-Category          pic x(25).
002600     03  TXN-Cat-Conf          pic s9(3)v99   comp-3.
002700     03  TXN-Deduct-Type       pic x(25).
002800     03  TXN-Claimable         pic s9(11)v99  comp-3.
002900     03  TXN-Deduct-Conf       pic s9(3)v99   comp-3.
003000     03  TXN-Fully-Deduct      pic x.
003100         88  TXN-Is-Fully-Deduct    value "Y".
003200     03  TXN-Rnd-Cand          pic x.
003300         88  TXN-Is-Rnd-Cand        value "Y".
003400     03  TXN-Rnd-Conf          pic s9(3)v99   comp-3.
003500     03  TXN-Rnd-Act-Type      pic x(15).
003600     03  TXN-Meets-Div355      pic x.
003700         88  TXN-Claims-Div355-Met  value "Y".
003800     03  TXN-D355-Outcome      pic x.
003900         88  TXN-D355-Outcome-Met   value "Y".
004000     03  TXN-D355-System       pic x.
004100         88  TXN-D355-System-Met    value "Y".
004200     03  TXN-D355-Newknow      pic x.
004300         88  TXN-D355-Newknow-Met   value "Y".
004400     03  TXN-D355-Scimeth      pic x.
004500         88  TXN-D355-Scimeth-Met   value "Y".
004600     03  TXN-Rnd-Reason        pic x(60).
004700     03  TXN-FBT-Flag          pic x.
004800         88  TXN-Has-FBT-Risk       value "Y".
004900     03  TXN-Div7A-Flag        pic x.
005000         88  TXN-Has-Div7A-Risk     value "Y".
005100     03  TXN-Req-Doc           pic x.
005200         88  TXN-Doc-Required       value "Y".
005300     03  TXN-Notes             pic x(80).
005400     03  filler                pic x(24).
