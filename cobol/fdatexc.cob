000100*>*******************************************
000200*>                                          *
000300*>  Print File - Exception Listings        *
000400*>   (High-Value / R&D / FBT / Div 7A)     *
000500*>*******************************************
000600*>
000700*> 18/11/25 vbc - Created for AT system build.
000800*>
000900 fd  AT-Except-File
001000     record contains 200 characters.
001100*>
001200 01  AT-Except-Line            pic x(200).
