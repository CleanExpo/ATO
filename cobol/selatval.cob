000100*> 18/11/25 vbc - Created for AT system build.
000200*> 09/12/25 vbc - Extend access allowed for AT200 append run.
000300*>
000400     select              AT-Valid-File
000500         assign          to "ATVALRPT-RPT"
000600         organization    is sequential
000700         access mode     is sequential
000800         file status     is AT-Valid-Status.
