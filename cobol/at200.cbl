000100*>****************************************************************
000200*>                                                               *
000300*>           Data Integrity Pass - Year Balance Cross-Year      *
000400*>           Continuity Checks (Appends To The AT100 VALRPT)    *
000500*>                                                               *
000600*>****************************************************************
000700*>
000800 identification          division.
000900*>===============================
001000*>
001100     program-id.        at200.
001200*>**
001300     author.            V B Coen.
001400*>**
001500     installation.      Applewood Computers Accounting System.
001600*>**
001700     date-written.      22/11/1987.
001800*>**
001900     date-compiled.
002000*>**
002100     security.          Copyright (C) 1987-2026 & later,
002200*>                       V B Coen.
002300*>                       Distributed under the GNU General Public
002400*>                       License. See the file COPYING for
002500*>                       details.
002600*>**
002700*>    Remarks.           Reads the Yrbal file, already sorted
002800*>                       ascending by financial year, and checks
002900*>                       each consecutive pair of years for
003000*>                       continuity - closing/opening balance
003100*>                       agreement (general & loss), no gap or
003200*>                       overlap between the years' date ranges,
003300*>                       and a single organisation ID throughout.
003400*>                       Issues are appended (EXTEND) to the same
003500*>                       Valrpt file at100 writes its own lines
003600*>                       to - run at100 first in the job stream.
003700*>**
003800*>    Version.           See Prog-Name in WS.
003900*>**
004000*>    Called Modules.    None.
004100*>**
004200*>    Functions Used.    None.
004300*>**
004400*>    Error messages used.  FAIL message text is built into
004500*>                       AA040-Check-Continuity below.
004600*>**
004700*> Changes:
004800*> 22/11/87 vbc - 1.0.00 Created.
004900*> 12/12/25 vbc -    .01 Added the single-organisation check - was
005000*>                       only checking balances & dates before,
005100*>                       ticket AT-0024.
005200*>**
005300*>*************************************************************************
005400*>
005500*> Copyright Notice.
005600*> ****************
005700*>
005800*> This notice supersedes all prior copyright notices & was updated 2024-04-16.
005900*>
006000*> These files and programs are part of the Applewood Computers Accounting
006100*> System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
006200*>
006300*> This program is now free software; you can redistribute it and/or modify it
006400*> under the terms listed here and of the GNU General Public License as
006500*> published by the Free Software Foundation; version 3 and later as revised
006600*> for PERSONAL USAGE ONLY and that includes for use within a business but
006700*> EXCLUDES repackaging or for Resale, Rental or Hire in ANY way.
006800*>
006900*> ACAS is distributed in the hope that it will be useful, but WITHOUT
007000*> ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
007100*> FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
007200*> for more details.
007300*>
007400*> You should have received a copy of the GNU General Public License along
007500*> with ACAS; see the file COPYING.  If not, write to the Free Software
007600*> Foundation, 59 Temple Place, Suite 330, Boston, MA 02111-1307 USA.
007700*>
007800*>*************************************************************************
007900*>
008000 environment              division.
008100*>================================
008200*>
008300 copy  "envdiv.cob".
008400 input-output             section.
008500*>-------------------------------
008600*>
008700 file-control.
008800*>
008900     copy  "selatyrb.cob".
009000     copy  "selatval.cob".
009100*>
009200 data                     division.
009300*>================================
009400 file                     section.
009500*>-----------------------
009600*>
009700 copy  "fdatyrb.cob".
009800 copy  "fdatval.cob".
009900*>
010000 working-storage section.
010100*>-----------------------
010200*>
010300 77  Prog-Name             pic x(16)  value "AT200 (1.0.01)".
010400*>
010500 01  WS-File-Statuses.
010600     03  AT-Yrbal-Status       pic xx.
010700     03  AT-Valid-Status       pic xx.
010800     03  filler                pic x(6).
010900*>
011000 01  WS-Switches.
011100     03  WS-Yrbal-Eof-Sw       pic x  value "N".
011200         88  WS-Yrbal-Eof           value "Y".
011300     03  WS-First-Rec-Sw       pic x  value "Y".
011400         88  WS-First-Rec           value "Y".
011500     03  WS-Issue-Sw           pic x  value "N".
011600         88  WS-Issue-Found         value "Y".
011700     03  filler                pic x(5).
011800*>
011900*> Counters - a plain 01 group with a same-size alphanumeric
012000*> REDEFINES, so a fresh MOVE LOW-VALUES clears all three to
012100*> binary zero in one statement if this ever has to be rerun
012200*> mid-step without a fresh job start.
012300*>
012400 01  WS-Counters.
012500     03  WS-Val-Read           pic 9(7)  comp  value zero.
012600     03  WS-Val-Pass           pic 9(7)  comp  value zero.
012700     03  WS-Val-Fail           pic 9(7)  comp  value zero.
012800     03  filler                pic x(4).
012900 01  WS-Counters-Reset  redefines  WS-Counters  pic x(16).
012950*>
012960*> Zero-suppressed display forms of the counters above, used only
012970*> to build the TOTALS line text - STRING cannot take a comp
012980*> item's internal bit pattern, so each is moved out to display
012990*> usage first.
012995*>
013000 01  WS-Count-Display.
013010     03  WS-VD-Read            pic zzzzzz9.
013020     03  WS-VD-Pass            pic zzzzzz9.
013030     03  WS-VD-Fail            pic zzzzzz9.
013040     03  filler                pic x(5).
013050*>
013100*> Prior year's record, held over from one iteration to the
013200*> next so each pair can be compared once the next year reads.
013300*>
013400 01  WS-Prior-Yrbal.
013500     03  WS-PY-Fin-Year        pic x(9).
013600     03  WS-PY-Org-Id          pic x(15).
013700     03  WS-PY-Start-Date      pic 9(8)       comp.
013800     03  WS-PY-End-Date        pic 9(8)       comp.
013900     03  WS-PY-Open-Bal        pic s9(11)v99  comp-3.
014000     03  WS-PY-Close-Bal       pic s9(11)v99  comp-3.
014100     03  WS-PY-Loss-Open       pic s9(11)v99  comp-3.
014200     03  WS-PY-Loss-Close      pic s9(11)v99  comp-3.
014250     03  filler                pic x(4).
014300*>
014400 01  WS-First-Org-Id           pic x(15).
014500*>
014600*> Generic absolute-difference helper - see at100 for why no
014700*> ABS function is used.
014800*>
014900 77  WS-AD-A               pic s9(11)v99  comp-3.
015000 77  WS-AD-B               pic s9(11)v99  comp-3.
015100 77  WS-AD-Result          pic s9(11)v99  comp-3.
015200*>
015300*> Date display work - used to render a YYYY-MM-DD date into the
015400*> FAIL message text, same REDEFINES technique as at000/at100.
015500*>
015600 01  WS-Date-Work.
015700     03  WS-DW-CCYY            pic 9(4).
015800     03  WS-DW-MM              pic 99.
015900     03  WS-DW-DD              pic 99.
016000 01  WS-Date-Work9  redefines  WS-Date-Work  pic 9(8).
016100*>
016200 01  WS-Date-Disp.
016300     03  WS-DD-CCYY            pic 9(4).
016400     03  WS-DD-Dash1           pic x  value "-".
016500     03  WS-DD-MM              pic 99.
016600     03  WS-DD-Dash2           pic x  value "-".
016700     03  WS-DD-DD              pic 99.
016800 01  WS-Fmt-Date  redefines  WS-Date-Disp  pic x(10).
016900*>
017000 01  WS-Val-Detail.
017100     03  WS-VL-Id              pic x(10).
017200     03  filler                pic x(1).
017300     03  WS-VL-Type            pic x(10).
017400     03  filler                pic x(1).
017500     03  WS-VL-Status          pic x(4).
017600     03  filler                pic x(1).
017700     03  WS-VL-Message         pic x(100).
017800     03  filler                pic x(5).
017900*>
018000 procedure division.
018100*>===================
018200*>
018300 AA000-Main.
018400     perform  AA010-Open-Files.
018500     perform  AA020-Process-Yrbal-File.
018600     perform  AA920-Write-Totals-Line.
018700     perform  AA930-Write-Console-Summary.
018800     perform  AA940-Close-Files.
018900     goback.
019000*>
019100 AA000-Exit.  exit.
019200*>
019300 AA010-Open-Files.
019400*>***************
019500     open     input   AT-Yrbal-File.
019600     open     extend  AT-Valid-File.
019700*>
019800 AA020-Process-Yrbal-File.
019900*>************************
020000     perform  AA030-Read-Yrbal  until  WS-Yrbal-Eof.
020100*>
020200 AA030-Read-Yrbal.
020300     read     AT-Yrbal-File
020400              at end  move  "Y"  to  WS-Yrbal-Eof-Sw
020500     end-read.
020600     if       not WS-Yrbal-Eof
020700              perform  AA040-Check-Continuity.
020800*>
020900 AA040-Check-Continuity.
021000*>**********************
021100     add      1  to  WS-Val-Read.
021200     move     YR-Fin-Year  to  WS-VL-Id.
021300     move     "YRBAL"      to  WS-VL-Type.
021400     move     "N"          to  WS-Issue-Sw.
021500*>
021600     if       WS-First-Rec
021700              move  "N"  to  WS-First-Rec-Sw
021800              move  YR-Org-Id  to  WS-First-Org-Id
021900     else
022000              perform  AA041-Check-Prior-Pair.
022100*>
022200     move     YR-Fin-Year     to  WS-PY-Fin-Year.
022300     move     YR-Org-Id       to  WS-PY-Org-Id.
022400     move     YR-Start-Date   to  WS-PY-Start-Date.
022500     move     YR-End-Date     to  WS-PY-End-Date.
022600     move     YR-Open-Bal     to  WS-PY-Open-Bal.
022700     move     YR-Close-Bal    to  WS-PY-Close-Bal.
022800     move     YR-Loss-Open    to  WS-PY-Loss-Open.
022900     move     YR-Loss-Close   to  WS-PY-Loss-Close.
023000*>
023100     if       WS-Issue-Sw = "N"
023200              perform  AA050-Write-Pass-Line.
023300*>
023400 AA041-Check-Prior-Pair.
023500*>**********************
023600     move     YR-Open-Bal  to  WS-AD-A.
023700     move     WS-PY-Close-Bal  to  WS-AD-B.
023800     perform  ZZ100-Compute-Abs-Diff.
023900     if       WS-AD-Result > AT-Tolerance
024000              move  "Year balance mismatch - opening does not"
024100                       to  WS-VL-Message
024200              string  " agree with the prior year's closing"
024300                      " balance."
024400                      delimited by size
024500                      into  WS-VL-Message
024600              perform  AA900-Write-Fail-Line.
024700     move     YR-Loss-Open  to  WS-AD-A.
024800     move     WS-PY-Loss-Close  to  WS-AD-B.
024900     perform  ZZ100-Compute-Abs-Diff.
025000     if       WS-AD-Result > AT-Tolerance
025100              move  "Loss balance mismatch - opening does not"
025200                       to  WS-VL-Message
025300              string  " agree with the prior year's closing"
025400                      " loss balance."
025500                      delimited by size
025600                      into  WS-VL-Message
025700              perform  AA900-Write-Fail-Line.
025800     if       YR-Start-Date  not >  WS-PY-End-Date
025900              move  WS-PY-End-Date  to  WS-Date-Work9
026000              move  WS-DW-CCYY  to  WS-DD-CCYY
026100              move  WS-DW-MM    to  WS-DD-MM
026200              move  WS-DW-DD    to  WS-DD-DD
026300              move  "Overlapping date ranges - year end date"
026400                       to  WS-VL-Message
026500              string  " "  WS-Fmt-Date
026600                      " is not before the next year's start"
026700                      " date."
026800                      delimited by size
026900                      into  WS-VL-Message
027000              perform  AA900-Write-Fail-Line.
027100     if       YR-Org-Id  not =  WS-First-Org-Id
027200              move  "More than one organisation ID appears"
027300                       to  WS-VL-Message
027400              string  " across the Yrbal file."
027500                      delimited by size
027600                      into  WS-VL-Message
027700              perform  AA900-Write-Fail-Line.
027800*>
027900 AA050-Write-Pass-Line.
028000*>*********************
028100     move     "No continuity issues found."  to  WS-VL-Message.
028200     move     "PASS"  to  WS-VL-Status.
028300     move     WS-Val-Detail  to  AT-Valid-Line.
028400     write    AT-Valid-Line.
028500     add      1  to  WS-Val-Pass.
028600*>
028700 AA900-Write-Fail-Line.
028800*>*********************
028900     move     "FAIL"  to  WS-VL-Status.
029000     move     WS-Val-Detail  to  AT-Valid-Line.
029100     write    AT-Valid-Line.
029200     add      1  to  WS-Val-Fail.
029300     move     "Y"  to  WS-Issue-Sw.
029400*>
029500 AA920-Write-Totals-Line.
029600*>***********************
029700     move     "TOTALS"      to  WS-VL-Id.
029800     move     "INTEGRITY"   to  WS-VL-Type.
029900     move     "PASS"        to  WS-VL-Status.
029910     move     WS-Val-Read   to  WS-VD-Read.
029920     move     WS-Val-Pass   to  WS-VD-Pass.
029930     move     WS-Val-Fail   to  WS-VD-Fail.
029940     string   "Records read "        WS-VD-Read
029950              " / passed "           WS-VD-Pass
029960              " / failed "           WS-VD-Fail
029970              delimited by size
029980              into  WS-VL-Message.
030200     move     WS-Val-Detail  to  AT-Valid-Line.
030300     write    AT-Valid-Line.
030400*>
030500 AA930-Write-Console-Summary.
030600*>***************************
030700     display  "AT200 - DATA INTEGRITY PASS - RUN TOTALS".
030800     display  "  RECORDS READ ................ " WS-Val-Read.
030900     display  "  PASSED ....................... " WS-Val-Pass.
031000     display  "  FAILED ....................... " WS-Val-Fail.
031100*>
031200 AA940-Close-Files.
031300*>*****************
031400     close    AT-Yrbal-File
031500              AT-Valid-File.
031600*>
031700 ZZ100-Compute-Abs-Diff.
031800*>**********************
031900     compute  WS-AD-Result = WS-AD-A - WS-AD-B.
032000     if       WS-AD-Result < zero
032100              compute  WS-AD-Result = zero - WS-AD-Result.
032200*>
032300 ZZ100-Exit.  exit.
