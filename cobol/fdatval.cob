000100*>*******************************************
000200*>                                          *
000300*>  Print File - Validation Report         *
000400*>   (Shared By AT100 & AT200)             *
000500*>*******************************************
000600*>
000700*> 18/11/25 vbc - Created for AT system build.
000800*>
000900 fd  AT-Valid-File
001000     record contains 132 characters.
001100*>
001200 01  AT-Valid-Line             pic x(132).
