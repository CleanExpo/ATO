000100*>*******************************************
000200*>                                          *
000300*>  Shared Environment Division Entries    *
000400*>     For All AT (Accountant/ATO) System  *
000500*>     Programs                            *
000600*>*******************************************
000700*> Held as one copybook so that compiler/printer
000800*> characteristics only need changing in one place.
000900*>
001000*> 19/11/25 vbc - Created for AT system build.
001100*> 03/12/25 vbc - Added UPSI-0 for the -TEST run switch.
001200*>
001300 configuration           section.
001400 source-computer.        IBM-PC.
001500 object-computer.        IBM-PC.
001600 special-names.
001700     C01                 is  TOP-OF-FORM
001800     class   AT-ALPHABETIC is "A" thru "Z", "a" thru "z"
001900     UPSI-0.
002000*> UPSI-0 on = test run, suppress totals to console.
